000100******************************************************************
000200* COPY BOOK    : FCTSKED                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT DE PROGRAMACION DE PRODUCCION             *
000500* ARCHIVO      : SCHEDULE  (PS ENTRADA, LINEA SECUENCIAL)         *
000600*             : ORDENADO PREVIAMENTE POR FECHA-PRODUCCION Y       *
000700*             : DENTRO DE FECHA POR SKED-LIN-ID.                  *
000800******************************************************************
000900* FECHA       : 03/06/2024                                       *
001000* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
001100* DESCRIPCION : ALTA DEL COPY. NO TIENE LLAVE UNICA, SE PROCESA   *
001200*             : SIEMPRE EN EL ORDEN DE ENTRADA.                   *
001300*             : SE AGREGA REDEFINES DE LA FECHA PARA DESGLOSAR    *
001400*             : SIGLO/ANIO/MES/DIA CUANDO SE REQUIERE PARA        *
001500*             : DESPLIEGUE EN LOS REPORTES.                       *
001600******************************************************************
001610* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL RENGLON DE           *
001620*                                PROGRAMACION CON EL USUARIO DE    *
001630*                                PLANEACION QUE CAPTURO EL         *
001640*                                RENGLON Y LA FECHA DE CAPTURA,    *
001650*                                PARA AUDITORIA DE CAMBIOS DE      *
001660*                                ULTIMA HORA AL PROGRAMA. FILLER   *
001670*                                PARA CRECIMIENTO FUTURO.          *
001680******************************************************************
001700 01  REG-SCHEDULE.
001800     02  SKED-LIN-ID               PIC X(08).
001900     02  SKED-FECHA                PIC 9(08).
002000     02  SKED-FECHA-R REDEFINES SKED-FECHA.
002100         03  SKED-FECHA-SIGLO      PIC 9(02).
002200         03  SKED-FECHA-ANIO       PIC 9(02).
002300         03  SKED-FECHA-MES        PIC 9(02).
002400         03  SKED-FECHA-DIA        PIC 9(02).
002500     02  SKED-PRD-ID               PIC X(08).
002600     02  SKED-CAJAS-PLAN           PIC 9(07).
002700     02  SKED-FIRME                PIC X(01).
002800         88  SKED-ES-FIRME                   VALUE 'Y'.
002900         88  SKED-ES-FLEXIBLE                VALUE 'N'.
002910     02  SKED-USR-CAPTURA          PIC X(08).
002920     02  SKED-FEC-CAPTURA          PIC 9(08).
003000     02  FILLER                    PIC X(32).
