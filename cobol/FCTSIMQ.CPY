000100******************************************************************
000200* COPY BOOK    : FCTSIMQ                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT DE SOLICITUDES DE SIMULACION (WHAT-IF)    *
000500* ARCHIVO      : SIMREQ  (PS ENTRADA, LINEA SECUENCIAL)           *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. UNA O VARIAS SOLICITUDES, SE       *
001000*             : PROCESAN EN EL ORDEN DE ENTRADA.                  *
001100******************************************************************
001110* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL RENGLON CON EL       *
001120*                                USUARIO DE PLANEACION QUE PIDIO   *
001130*                                LA CORRIDA WHAT-IF Y LA FECHA DE  *
001140*                                CAPTURA DE LA SOLICITUD, PARA     *
001150*                                PODER LOCALIZAR QUIEN PIDIO CADA  *
001160*                                SIMULACION. FILLER PARA           *
001170*                                CRECIMIENTO FUTURO.               *
001180******************************************************************
001200 01  REG-SIMREQ.
001300     02  SIMQ-PRD-ID               PIC X(08).
001400     02  SIMQ-CAJAS-EXTRA          PIC 9(07).
001500     02  SIMQ-FECHA-VENCE          PIC 9(08).
001510     02  SIMQ-USR-SOLICITA         PIC X(08).
001520     02  SIMQ-FEC-CAPTURA          PIC 9(08).
001600     02  FILLER                    PIC X(21).
