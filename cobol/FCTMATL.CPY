000100******************************************************************
000200* COPY BOOK    : FCTMATL                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT MAESTRO DE MATERIALES (COMPONENTES)       *
000500* ARCHIVO      : MATERIALS  (PS ENTRADA, LINEA SECUENCIAL)        *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. LLAVE = MAT-ID. EL PLAZO DE        *
001000*             : ENTREGA EN CERO SIGNIFICA QUE NO SE CONOCE O NO   *
001100*             : APLICA PARA ESE MATERIAL.                        *
001200******************************************************************
001210* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL MAESTRO CON LOS      *
001220*                                CAMPOS DE AUDITORIA DE COMPRAS    *
001230*                                (FECHA/USUARIO DE LA ULTIMA       *
001240*                                REVISION DEL PLAZO DE ENTREGA)    *
001250*                                Y UN INDICADOR DE MATERIAL        *
001260*                                ACTIVO/DESCONTINUADO. FILLER      *
001270*                                PARA CRECIMIENTO FUTURO.          *
001280******************************************************************
001300 01  REG-MATERIALS.
001400     02  MAT-ID                    PIC X(08).
001500     02  MAT-NOMBRE                PIC X(30).
001600     02  MAT-UM                    PIC X(06).
001700     02  MAT-PLAZO-DIAS            PIC 9(03).
001710     02  MAT-FEC-ULT-MOD           PIC 9(08).
001720     02  MAT-USR-ULT-MOD           PIC X(08).
001730     02  MAT-STATUS                PIC X(01).
001740         88  MAT-ACTIVO                      VALUE 'A'.
001750         88  MAT-DESCONTINUADO               VALUE 'I'.
001800     02  FILLER                    PIC X(36).
