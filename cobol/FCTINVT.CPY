000100******************************************************************
000200* COPY BOOK    : FCTINVT                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT DE EXISTENCIAS DE MATERIALES              *
000500* ARCHIVO      : INVENTORY  (PS ENTRADA, LINEA SECUENCIAL)        *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. LLAVE = INV-MAT-ID. UN MATERIAL    *
001000*             : SIN REGISTRO EN ESTE ARCHIVO SE TRATA COMO        *
001100*             : EXISTENCIA CERO PARA EFECTOS DE LA SIMULACION.    *
001200******************************************************************
001210* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL EXTRACTO CON LA      *
001220*                                FECHA DEL CORTE DE ALMACEN Y EL   *
001230*                                LOTE DE CARGA CON EL QUE VINO EL  *
001240*                                REGISTRO, PARA PODER RASTREAR     *
001250*                                DESDE QUE CORRIDA DE ALMACEN SE   *
001260*                                TOMO LA EXISTENCIA. FILLER PARA   *
001270*                                CRECIMIENTO FUTURO.               *
001280******************************************************************
001300 01  REG-INVENTORY.
001400     02  INV-MAT-ID                PIC X(08).
001500     02  INV-EXISTENCIA            PIC 9(09)V9(02).
001510     02  INV-FEC-CORTE             PIC 9(08).
001520     02  INV-LOTE-CARGA            PIC X(06).
001600     02  FILLER                    PIC X(27).
