000100******************************************************************
000200* COPY BOOK    : FCTPROD                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT MAESTRO DE PRODUCTOS (SKU)                *
000500* ARCHIVO      : PRODUCTS  (PS ENTRADA, LINEA SECUENCIAL)         *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY PARA EL PROYECTO TORRE DE CONTROL   *
001000*             : DE PLANTA. LLAVE = PROD-ID.                       *
001100******************************************************************
001110* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL MAESTRO CON LOS      *
001120*                                CAMPOS DE AUDITORIA DE LA CASA:   *
001130*                                FECHA Y USUARIO DE LA ULTIMA      *
001140*                                MODIFICACION E INDICADOR DE       *
001150*                                PRODUCTO ACTIVO/INACTIVO. SE      *
001160*                                DEJA FILLER PARA CRECIMIENTO      *
001170*                                FUTURO DEL MAESTRO.               *
001180******************************************************************
001200 01  REG-PRODUCTS.
001300     02  PROD-ID                   PIC X(08).
001400     02  PROD-NOMBRE               PIC X(30).
001410     02  PROD-FEC-ULT-MOD          PIC 9(08).
001420     02  PROD-USR-ULT-MOD          PIC X(08).
001430     02  PROD-STATUS               PIC X(01).
001440         88  PROD-ACTIVO                     VALUE 'A'.
001450         88  PROD-INACTIVO                   VALUE 'I'.
001500     02  FILLER                    PIC X(25).
