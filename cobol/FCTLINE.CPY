000100******************************************************************
000200* COPY BOOK    : FCTLINE                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT MAESTRO DE LINEAS DE PRODUCCION           *
000500* ARCHIVO      : LINES  (PS ENTRADA, LINEA SECUENCIAL)            *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. LLAVE = LIN-ID. LA CAPACIDAD ES    *
001000*             : EL TOPE DE CAJAS QUE LA LINEA PRODUCE POR DIA.    *
001100******************************************************************
001110* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL MAESTRO CON LOS      *
001120*                                CAMPOS DE AUDITORIA (FECHA/       *
001130*                                USUARIO DE ULTIMA MODIFICACION)   *
001140*                                Y EL INDICADOR DE LINEA           *
001150*                                ACTIVA/INACTIVA (LINEA DADA DE    *
001160*                                BAJA POR MANTENIMIENTO O          *
001170*                                REMODELACION). FILLER PARA        *
001180*                                CRECIMIENTO FUTURO.               *
001190******************************************************************
001200 01  REG-LINES.
001300     02  LIN-ID                    PIC X(08).
001400     02  LIN-NOMBRE                PIC X(20).
001500     02  LIN-CAPACIDAD-DIA         PIC 9(07).
001510     02  LIN-FEC-ULT-MOD           PIC 9(08).
001520     02  LIN-USR-ULT-MOD           PIC X(08).
001530     02  LIN-STATUS                PIC X(01).
001540         88  LIN-ACTIVA                      VALUE 'A'.
001550         88  LIN-INACTIVA                    VALUE 'I'.
001600     02  FILLER                    PIC X(28).
