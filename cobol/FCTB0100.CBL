000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FCTB0100.
000120 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000130 INSTALLATION.  GERENCIA DE SISTEMAS - PLANTA EMPAQUE.
000140 DATE-WRITTEN.  03/06/1991.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DE LA PLANTA.
000170 *****************************************************************
000180  PROGRAMA     : FCTB0100                                        *
000190  APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000200  CONTENIDO    : CORRIDA BATCH UNICA QUE CARGA LOS MAESTROS DE    *
000210              : PRODUCTO, LINEA, CAPACIDAD DE LINEA, MATERIAL,    *
000220              : FORMULA (BOM) E INVENTARIO, PROCESA LA            *
000230              : PROGRAMACION DE PRODUCCION Y LAS SOLICITUDES DE   *
000240              : CENTRO DE DISTRIBUCION, Y SIMULA SOLICITUDES DE   *
000250              : PROMOCION (WHAT-IF) CONTRA CAPACIDAD Y MATERIAL.  *
000260              : PRODUCE UN SOLO ARCHIVO DE REPORTE CON CINCO      *
000270              : SECCIONES.                                       *
000280 *****************************************************************
000290                      B I T A C O R A   D E   C A M B I O S       *
000300 *****************************************************************
000310  FECHA       PROG.  TICKET      DESCRIPCION                     *
000320  ----------  -----  ----------  ------------------------------- *
000330  03/06/1991  EEDR   BPM-0441    ALTA DEL PROGRAMA. CARGA DE      *
000340                                 MAESTROS Y EXTRACTO DE GANTT     *
000350                                 (SECCION 1 DEL REPORTE).         *
000360  14/09/1991  EEDR   BPM-0459    SE AGREGA MOTOR DE OCUPACION Y   *
000370                                 KPI DE LINEA POR DIA (SECCION 2).*
000380  22/01/1992  JRC    BPM-0503    SE AGREGA SECCION 3, REPORTE DE  *
000390                                 RIESGO DE INVENTARIO ORDENADO    *
000400                                 POR VIA DE SORT DESCENDENTE.     *
000410  30/07/1992  JRC    BPM-0517    SE AGREGA SECCION 4, TOP 20 DE   *
000420                                 SOLICITUDES DE CEDIS MAS         *
000430                                 RECIENTES.                       *
000440  11/03/1993  EEDR   BPM-0560    ALTA DEL SIMULADOR DE PROMOCION  *
000450                                 (SECCION 5). REGLAS DE           *
000460                                 ASIGNACION POR FECHA Y LINEA.    *
000470  19/08/1993  EEDR   BPM-0571    CORRECCION EN EL DESEMPATE DE    *
000480                                 LOS TOP 3 PUNTOS CRITICOS DE     *
000490                                 OCUPACION (SE TOMABA EL ULTIMO   *
000500                                 EN LUGAR DEL PRIMERO EN EMPATE). *
000510  02/02/1994  MGZ    BPM-0588    SE AJUSTA REDONDEO DE PORCENTAJE *
000520                                 DE OCUPACION A DOS DECIMALES.    *
000530  17/11/1994  EEDR   BPM-0602    SE AGREGA VALIDACION DE MATERIAL *
000540                                 FALTANTE (0 CUANDO NO HAY        *
000550                                 REGISTRO DE INVENTARIO) EN EL    *
000560                                 SIMULADOR.                       *
000570  25/05/1995  MGZ    BPM-0619    SE AGREGA SWITCH UPSI-0 PARA     *
000580                                 ESTADISTICAS DETALLADAS EN       *
000590                                 CONSOLA.                         *
000600  09/01/1998  JRC    BPM-0701    REVISION GENERAL PREVIA A        *
000610                                 CIERRE DE EJERCICIO.             *
000620  14/12/1998  EEDR   Y2K-0031    REVISION Y2K. LAS FECHAS DE      *
000630                                 ENTRADA SON AAAAMMDD DE 8        *
000640                                 POSICIONES, NO REQUIEREN         *
000650                                 VENTANA DE SIGLO. SE CONFIRMA    *
000660                                 SKED-FECHA-SIGLO/ANIO YA TRAEN   *
000670                                 EL SIGLO EXPLICITO.              *
000680  03/03/1999  EEDR   Y2K-0058    PRUEBAS DE FRONTERA DE SIGLO     *
000690                                 SOBRE ARCHIVO DE PROGRAMACION.   *
000700                                 SIN HALLAZGOS.                   *
000710  08/06/2001  MGZ    BPM-0744    SE CORRIGE ORDEN DESCENDENTE DEL *
000720                                 SORT DE INVENTARIO CUANDO EL     *
000730                                 PLAZO DE ENTREGA VIENE EN CEROS. *
000740  19/10/2003  JRC    BPM-0790    SE AMPLIA TABLA DE PROGRAMACION  *
000750                                 A 5000 ENTRADAS POR CRECIMIENTO  *
000760                                 DE LINEAS.                       *
000770  27/04/2007  EEDR   BPM-0855    SE AGREGA VALIDACION DE FLEXIBLE *
000780                                 VS FIRME EN EL SIMULADOR.        *
000790  15/09/2011  MGZ    BPM-0920    MANTENIMIENTO MENOR, SIN CAMBIO  *
000800                                 DE LOGICA.                       *
000810  03/06/2024  EEDR   BPM-1102    REVISION GENERAL DEL PROGRAMA A  *
000820                                 PETICION DE PLANEACION DE        *
000830                                 PRODUCCION. SE UNIFICAN LAS 5    *
000840                                 SECCIONES EN UN SOLO ARCHIVO DE  *
000850                                 REPORTE.                         *
000860  21/06/2024  EEDR   BPM-1108    SE AGREGA DCR-MOTIVO-PROMO AL    *
000870                                 TOP 20 DE CEDIS (SECCION 4). SE   *
000880                                 REESCRIBE EL SIMULADOR PARA       *
000890                                 IMPRIMIR ECO DE LA SOLICITUD,      *
000900                                 UN RENGLON POR CADA ASIGNACION     *
000910                                 DE PLAN, LOS BLOQUEOS DE          *
000920                                 CAPACIDAD Y MATERIAL, Y EL        *
000930                                 VEREDICTO POR SEPARADO (ANTES SE  *
000940                                 IMPRIMIA UN SOLO RENGLON RESUMEN  *
000950                                 POR SOLICITUD). PETICION DE       *
000960                                 AUDITORIA DE PLANEACION.          *
000970  05/07/2024  JRC    BPM-1112    HALLAZGOS DE REVISION DE CALIDAD:*
000980                                 (1) SORT DE INVENTARIO SIN        *
000990                                 DESEMPATE, SE AGREGA SEGUNDA      *
001000                                 LLAVE DESCENDENTE POR EXISTENCIA. *
001010                                 (2) FALTABA CUPOS FLEXIBLES EN EL *
001020                                 RESUMEN DE OCUPACION. (3) EL      *
001030                                 VEREDICTO DEL SIMULADOR NO        *
001040                                 DISTINGUIA EL CASO DE NINGUNA     *
001050                                 LINEA CAPAZ (REGLA 1).            *
001060  12/07/2024  EEDR   BPM-1115    ESTANDAR DE LA CASA: TODOS LOS   *
001070                                 PARRAFOS DE PROCEDURE DIVISION SE *
001080                                 REESCRIBEN COMO SECTION CON SU    *
001090                                 PROPIO -E. EXIT. SE CORRIGE       *
001100                                 REPORTE DE INVENTARIO PARA QUE    *
001110                                 UN MATERIAL SIN RENGLON DE        *
001120                                 EXISTENCIAS SE OMITA (ANTES SE    *
001130                                 IMPRIMIA CON "SIN EXISTENCIA").    *
001140                                 SE CORRIGE FILLER DE               *
001150                                 WKS-LINEA-GANTT QUE EXCEDIA EN 1   *
001160                                 BYTE A WKS-LINEA-REPORTE.          *
001170  19/07/2024  JRC    BPM-1118    EL SIMULADOR RECHAZABA DE UNA VEZ *
001180                                 (REGLA 1) LAS SOLICITUDES SIN     *
001190                                 FECHAS EN LA VENTANA AUNQUE       *
001200                                 HUBIERA LINEAS CAPACES. SE         *
001210                                 SEPARA LA CONDICION PARA QUE ESE  *
001220                                 CASO SIGA EL CAMINO NORMAL DE      *
001230                                 ASIGNACION PARCIAL Y CORRAN LAS   *
001240                                 REGLAS 5 Y 4.                      *
001250 *****************************************************************
001260 ENVIRONMENT DIVISION.
001270 CONFIGURATION SECTION.
001280 SOURCE-COMPUTER.  IBM-370.
001290 OBJECT-COMPUTER.  IBM-370.
001300 SPECIAL-NAMES.
001310     C01 IS TOP-OF-FORM
001320     UPSI-0 ON STATUS IS WKS-UPSI-VERBOSE-ON                      BPM0619 
001330            OFF STATUS IS WKS-UPSI-VERBOSE-OFF.
001340 INPUT-OUTPUT SECTION.
001350 FILE-CONTROL.
001360     SELECT F-PRODUCTS   ASSIGN TO PRODUCTS
001370            ORGANIZATION IS LINE SEQUENTIAL
001380            FILE STATUS IS FS-PRODUCTS.
001390     SELECT F-LINES      ASSIGN TO LINEAS
001400            ORGANIZATION IS LINE SEQUENTIAL
001410            FILE STATUS IS FS-LINES.
001420     SELECT F-LINECAP    ASSIGN TO LINECAP
001430            ORGANIZATION IS LINE SEQUENTIAL
001440            FILE STATUS IS FS-LINECAP.
001450     SELECT F-MATERIALS  ASSIGN TO MATERIALES
001460            ORGANIZATION IS LINE SEQUENTIAL
001470            FILE STATUS IS FS-MATERIALS.
001480     SELECT F-BOM        ASSIGN TO BOM
001490            ORGANIZATION IS LINE SEQUENTIAL
001500            FILE STATUS IS FS-BOM.
001510     SELECT F-INVENTORY  ASSIGN TO INVENTARIO
001520            ORGANIZATION IS LINE SEQUENTIAL
001530            FILE STATUS IS FS-INVENTORY.
001540     SELECT F-SCHEDULE   ASSIGN TO PROGRAMA
001550            ORGANIZATION IS LINE SEQUENTIAL
001560            FILE STATUS IS FS-SCHEDULE.
001570     SELECT F-DCREQ      ASSIGN TO SOLCEDIS
001580            ORGANIZATION IS LINE SEQUENTIAL
001590            FILE STATUS IS FS-DCREQ.
001600     SELECT F-SIMREQ     ASSIGN TO SOLSIMUL
001610            ORGANIZATION IS LINE SEQUENTIAL
001620            FILE STATUS IS FS-SIMREQ.
001630     SELECT F-REPORTE    ASSIGN TO REPORTE
001640            ORGANIZATION IS LINE SEQUENTIAL
001650            FILE STATUS IS FS-REPORTE.
001660     SELECT WORKMAT      ASSIGN TO SORTWK1.
001670 
001680 DATA DIVISION.
001690 FILE SECTION.
001700 FD  F-PRODUCTS
001710     LABEL RECORDS ARE STANDARD
001720     RECORDING MODE IS F.
001730     COPY FCTPROD.
001740 FD  F-LINES
001750     LABEL RECORDS ARE STANDARD
001760     RECORDING MODE IS F.
001770     COPY FCTLINE.
001780 FD  F-LINECAP
001790     LABEL RECORDS ARE STANDARD
001800     RECORDING MODE IS F.
001810     COPY FCTLCAP.
001820 FD  F-MATERIALS
001830     LABEL RECORDS ARE STANDARD
001840     RECORDING MODE IS F.
001850     COPY FCTMATL.
001860 FD  F-BOM
001870     LABEL RECORDS ARE STANDARD
001880     RECORDING MODE IS F.
001890     COPY FCTBOM1.
001900 FD  F-INVENTORY
001910     LABEL RECORDS ARE STANDARD
001920     RECORDING MODE IS F.
001930     COPY FCTINVT.
001940 FD  F-SCHEDULE
001950     LABEL RECORDS ARE STANDARD
001960     RECORDING MODE IS F.
001970     COPY FCTSKED.
001980 FD  F-DCREQ
001990     LABEL RECORDS ARE STANDARD
002000     RECORDING MODE IS F.
002010     COPY FCTDCRQ.
002020 FD  F-SIMREQ
002030     LABEL RECORDS ARE STANDARD
002040     RECORDING MODE IS F.
002050     COPY FCTSIMQ.
002060 FD  F-REPORTE
002070     LABEL RECORDS ARE STANDARD
002080     RECORDING MODE IS F.
002090 01  REG-REPORTE                   PIC X(132).
002100 SD  WORKMAT.
002110 01  WORKMAT-REG.
002120     02  WM-PLAZO-DIAS             PIC 9(03).
002130     02  WM-MAT-ID                 PIC X(08).
002140     02  WM-MAT-NOMBRE             PIC X(30).
002150     02  WM-UM                     PIC X(06).
002160     02  WM-EXISTENCIA             PIC 9(09)V9(02).
002170     02  FILLER                    PIC X(78).
002180 
002190 WORKING-STORAGE SECTION.
002200*****************************************************************
002210* CIFRA DE CONTROL SUELTA (NIVEL 77, ESTANDAR DE LA CASA PARA     *
002220* CONTADORES DE CORRIDA QUE NO PERTENECEN A NINGUN GRUPO DE       *
002230* TRABAJO EN PARTICULAR): TOTAL DE REGISTROS MAESTROS Y           *
002240* TRANSACCIONALES LEIDOS EN LA CORRIDA, PARA CUADRAR CONTRA EL    *
002250* CONTEO DE ARCHIVOS DE ENTRADA.                                  *
002260*****************************************************************
002270 77  WKS-TOT-REGISTROS-LEIDOS      PIC 9(07)  COMP VALUE ZERO.
002280 *****************************************************************
002290  INDICADORES DE ESTADO DE ARCHIVO                                *
002300 *****************************************************************
002310 01  WKS-FILE-STATUS.
002320     02  FS-PRODUCTS               PIC X(02).
002330     02  FS-LINES                  PIC X(02).
002340     02  FS-LINECAP                PIC X(02).
002350     02  FS-MATERIALS              PIC X(02).
002360     02  FS-BOM                    PIC X(02).
002370     02  FS-INVENTORY              PIC X(02).
002380     02  FS-SCHEDULE               PIC X(02).
002390     02  FS-DCREQ                  PIC X(02).
002400     02  FS-SIMREQ                 PIC X(02).
002410     02  FS-REPORTE                PIC X(02).
002420 *****************************************************************
002430  SWITCHES DE FIN DE ARCHIVO                                      *
002440 *****************************************************************
002450 01  WKS-SWITCHES.
002460     02  WKS-SW-PRODUCTS           PIC X(01)  VALUE 'N'.
002470         88  WKS-EOF-PRODUCTS                 VALUE 'Y'.
002480     02  WKS-SW-LINES              PIC X(01)  VALUE 'N'.
002490         88  WKS-EOF-LINES                    VALUE 'Y'.
002500     02  WKS-SW-LINECAP            PIC X(01)  VALUE 'N'.
002510         88  WKS-EOF-LINECAP                  VALUE 'Y'.
002520     02  WKS-SW-MATERIALS          PIC X(01)  VALUE 'N'.
002530         88  WKS-EOF-MATERIALS                VALUE 'Y'.
002540     02  WKS-SW-BOM                PIC X(01)  VALUE 'N'.
002550         88  WKS-EOF-BOM                       VALUE 'Y'.
002560     02  WKS-SW-INVENTORY          PIC X(01)  VALUE 'N'.
002570         88  WKS-EOF-INVENTORY                VALUE 'Y'.
002580     02  WKS-SW-SCHEDULE           PIC X(01)  VALUE 'N'.
002590         88  WKS-EOF-SCHEDULE                 VALUE 'Y'.
002600     02  WKS-SW-DCREQ              PIC X(01)  VALUE 'N'.
002610         88  WKS-EOF-DCREQ                    VALUE 'Y'.
002620     02  WKS-SW-SIMREQ             PIC X(01)  VALUE 'N'.
002630         88  WKS-EOF-SIMREQ                   VALUE 'Y'.
002640     02  WKS-SW-WORKMAT            PIC X(01)  VALUE 'N'.
002650         88  WKS-EOF-WORKMAT                  VALUE 'Y'.
002660     02  WKS-UPSI-VERBOSE-ON       PIC X(01)  VALUE 'N'.
002670         88  WKS-VERBOSE-ACTIVO                VALUE 'Y'.
002680     02  WKS-UPSI-VERBOSE-OFF      PIC X(01)  VALUE 'N'.
002690 *****************************************************************
002700  TABLA MAESTRA DE PRODUCTOS                                      *
002710 *****************************************************************
002720 01  WKS-CNT-PRODUCTOS             PIC 9(04)  COMP VALUE ZERO.
002730 01  WKS-TAB-PRODUCTOS.
002740     02  WKS-PROD-ENTRADA OCCURS 0 TO 500 TIMES
002750             DEPENDING ON WKS-CNT-PRODUCTOS
002760             INDEXED BY WKS-IX-PROD.
002770         03  WKS-PROD-ID           PIC X(08).
002780         03  WKS-PROD-NOMBRE       PIC X(30).
002790 *****************************************************************
002800  TABLA MAESTRA DE LINEAS                                         *
002810 *****************************************************************
002820 01  WKS-CNT-LINEAS                PIC 9(04)  COMP VALUE ZERO.
002830 01  WKS-TAB-LINEAS.
002840     02  WKS-LIN-ENTRADA OCCURS 0 TO 50 TIMES
002850             DEPENDING ON WKS-CNT-LINEAS
002860             INDEXED BY WKS-IX-LIN.
002870         03  WKS-LIN-ID            PIC X(08).
002880         03  WKS-LIN-NOMBRE        PIC X(20).
002890         03  WKS-LIN-CAPACIDAD-DIA PIC 9(07).
002900 *****************************************************************
002910  TABLA DE CAPACIDAD LINEA-PRODUCTO                                *
002920 *****************************************************************
002930 01  WKS-CNT-LINECAP               PIC 9(05)  COMP VALUE ZERO.
002940 01  WKS-TAB-LINECAP.
002950     02  WKS-LCAP-ENTRADA OCCURS 0 TO 2000 TIMES
002960             DEPENDING ON WKS-CNT-LINECAP
002970             INDEXED BY WKS-IX-LCAP.
002980         03  WKS-LCAP-LIN-ID       PIC X(08).
002990         03  WKS-LCAP-PRD-ID       PIC X(08).
003000         03  WKS-LCAP-TASA-HORA    PIC 9(05).
003010 *****************************************************************
003020  TABLA MAESTRA DE MATERIALES                                     *
003030 *****************************************************************
003040 01  WKS-CNT-MATERIALES            PIC 9(04)  COMP VALUE ZERO.
003050 01  WKS-TAB-MATERIALES.
003060     02  WKS-MAT-ENTRADA OCCURS 0 TO 1000 TIMES
003070             DEPENDING ON WKS-CNT-MATERIALES
003080             INDEXED BY WKS-IX-MAT.
003090         03  WKS-MAT-ID            PIC X(08).
003100         03  WKS-MAT-NOMBRE        PIC X(30).
003110         03  WKS-MAT-UM            PIC X(06).
003120         03  WKS-MAT-PLAZO-DIAS    PIC 9(03).
003130 *****************************************************************
003140  TABLA DE FORMULA (BOM)                                          *
003150 *****************************************************************
003160 01  WKS-CNT-BOM                   PIC 9(05)  COMP VALUE ZERO.
003170 01  WKS-TAB-BOM.
003180     02  WKS-BOM-ENTRADA OCCURS 0 TO 3000 TIMES
003190             DEPENDING ON WKS-CNT-BOM
003200             INDEXED BY WKS-IX-BOM.
003210         03  WKS-BOM-PRD-ID        PIC X(08).
003220         03  WKS-BOM-MAT-ID        PIC X(08).
003230         03  WKS-BOM-QTY-CAJA      PIC 9(05)V9(03).
003240 *****************************************************************
003250  TABLA DE EXISTENCIAS                                            *
003260 *****************************************************************
003270 01  WKS-CNT-INVENTARIO            PIC 9(04)  COMP VALUE ZERO.
003280 01  WKS-TAB-INVENTARIO.
003290     02  WKS-INV-ENTRADA OCCURS 0 TO 1000 TIMES
003300             DEPENDING ON WKS-CNT-INVENTARIO
003310             INDEXED BY WKS-IX-INV.
003320         03  WKS-INV-MAT-ID        PIC X(08).
003330         03  WKS-INV-EXISTENCIA    PIC 9(09)V9(02).
003340 *****************************************************************
003350  TABLA DE PROGRAMACION DE PRODUCCION (SCHEDULE)                  *
003360 *****************************************************************
003370 01  WKS-CNT-PROGRAMA              PIC 9(05)  COMP VALUE ZERO.
003380 01  WKS-TAB-PROGRAMA.
003390     02  WKS-PRG-ENTRADA OCCURS 0 TO 5000 TIMES
003400             DEPENDING ON WKS-CNT-PROGRAMA
003410             INDEXED BY WKS-IX-PRG.
003420         03  WKS-PRG-LIN-ID        PIC X(08).
003430         03  WKS-PRG-FECHA         PIC 9(08).
003440         03  WKS-PRG-PRD-ID        PIC X(08).
003450         03  WKS-PRG-CAJAS-PLAN    PIC 9(07).
003460         03  WKS-PRG-FIRME         PIC X(01).
003470 *****************************************************************
003480  TABLA DE OCUPACION POR LINEA-DIA (RESULTADO SECCION 2)          *
003490 *****************************************************************
003500 01  WKS-CNT-OCUPACION             PIC 9(05)  COMP VALUE ZERO.
003510 01  WKS-TAB-OCUPACION.
003520     02  WKS-UTL-ENTRADA OCCURS 0 TO 5000 TIMES
003530             DEPENDING ON WKS-CNT-OCUPACION
003540             INDEXED BY WKS-IX-UTL.
003550         03  WKS-UTL-LIN-ID        PIC X(08).
003560         03  WKS-UTL-FECHA         PIC 9(08).
003570         03  WKS-UTL-CAJAS-PLAN    PIC 9(07).
003580         03  WKS-UTL-CAPACIDAD-DIA PIC 9(07).
003590         03  WKS-UTL-PORCENTAJE    PIC 9(03)V9(01).
003600         03  WKS-UTL-HUECO         PIC S9(07).
003610         03  WKS-UTL-ELEGIDO       PIC X(01)  VALUE 'N'.
003620             88  WKS-UTL-YA-ELEGIDO           VALUE 'Y'.
003630 *****************************************************************
003640  TOP 3 DE PUNTOS CRITICOS DE OCUPACION                           *
003650 *****************************************************************
003660 01  WKS-TAB-HOTSPOT.
003670     02  WKS-HOT-ENTRADA OCCURS 3 TIMES INDEXED BY WKS-IX-HOT.
003680         03  WKS-HOT-INDICE        PIC 9(05)  COMP VALUE ZERO.
003690         03  WKS-HOT-PORCENTAJE    PIC 9(03)V9(01) VALUE ZERO.
003700 *****************************************************************
003710  LINEAS ACTIVAS DISTINTAS (PARA CONTEO DE RESUMEN)               *
003720 *****************************************************************
003730 01  WKS-CNT-LINEAS-ACTIVAS        PIC 9(04)  COMP VALUE ZERO.
003740 01  WKS-TAB-LINEAS-ACTIVAS.
003750     02  WKS-ACT-ENTRADA OCCURS 0 TO 50 TIMES
003760             DEPENDING ON WKS-CNT-LINEAS-ACTIVAS
003770             INDEXED BY WKS-IX-ACT.
003780         03  WKS-ACT-LIN-ID        PIC X(08).
003790 *****************************************************************
003800  VENTANA DE FECHAS DISTINTAS DEL SIMULADOR                       *
003810 *****************************************************************
003820 01  WKS-CNT-FECHAS                PIC 9(04)  COMP VALUE ZERO.
003830 01  WKS-TAB-FECHAS.
003840     02  WKS-FEC-ENTRADA OCCURS 0 TO 5000 TIMES
003850             DEPENDING ON WKS-CNT-FECHAS
003860             INDEXED BY WKS-IX-FEC.
003870         03  WKS-FEC-VALOR         PIC 9(08).
003880 *****************************************************************
003890  LINEAS CAPACES DE PRODUCIR EL PRODUCTO SOLICITADO               *
003900 *****************************************************************
003910 01  WKS-CNT-CAPACES                PIC 9(04)  COMP VALUE ZERO.
003920 01  WKS-TAB-CAPACES.
003930     02  WKS-CAP-ENTRADA OCCURS 0 TO 50 TIMES
003940             DEPENDING ON WKS-CNT-CAPACES
003950             INDEXED BY WKS-IX-CAP.
003960         03  WKS-CAP-LIN-ID         PIC X(08).
003970 *****************************************************************
003980  BUFFER DE LAS 20 SOLICITUDES DE CEDIS MAS RECIENTES             *
003990 *****************************************************************
004000 01  WKS-CNT-TOP20                 PIC 9(02)  COMP VALUE ZERO.
004010 01  WKS-TAB-TOP20.
004020     02  WKS-T20-ENTRADA OCCURS 0 TO 20 TIMES
004030             DEPENDING ON WKS-CNT-TOP20
004040             INDEXED BY WKS-IX-T20.
004050         03  WKS-T20-ID             PIC X(08).
004060         03  WKS-T20-CEDI-ID        PIC X(08).
004070         03  WKS-T20-FECHA-HORA     PIC 9(14).
004080         03  WKS-T20-PRD-ID         PIC X(08).
004090         03  WKS-T20-CAJAS-SOL      PIC 9(07).
004100         03  WKS-T20-FECHA-VENCE    PIC 9(08).
004110         03  WKS-T20-ESTADO         PIC X(10).
004120         03  WKS-T20-MOTIVO         PIC X(30).
004130 *****************************************************************
004140  CONTADORES Y ACUMULADORES DE ESTADISTICA (RESUMEN SECCION 2)    *
004150 *****************************************************************
004160 01  WKS-ESTADISTICAS.
004170     02  WKS-CNT-LEIDOS-PROGRAMA    PIC 9(05)  COMP VALUE ZERO.
004180     02  WKS-CNT-LEIDOS-DCREQ       PIC 9(05)  COMP VALUE ZERO.
004190     02  WKS-CNT-PENDIENTES-DCREQ   PIC 9(05)  COMP VALUE ZERO.
004200     02  WKS-CNT-CAJAS-PLAN-TOTAL   PIC 9(09)  COMP VALUE ZERO.
004210     02  WKS-CNT-CUPOS-FLEXIBLES    PIC 9(05)  COMP VALUE ZERO.    BPM1112
004220     02  WKS-CNT-DIAS-DISTINTOS     PIC 9(04)  COMP VALUE ZERO.
004230     02  WKS-SUMA-PORCENTAJE        PIC 9(07)V9(01) VALUE ZERO.
004240     02  WKS-PROMEDIO-OCUPACION     PIC 9(03)V9(01) VALUE ZERO.
004250 *****************************************************************
004260  AREAS DE TRABAJO PARA EL CONTROL DE QUIEBRE (SECCION 2)         *
004270 *****************************************************************
004280 01  WKS-CONTROL-QUIEBRE.
004290     02  WKS-FECHA-ANTERIOR         PIC 9(08)  VALUE ZERO.
004300     02  WKS-PRIMERA-VEZ-FECHA      PIC X(01)  VALUE 'S'.
004310         88  WKS-ES-PRIMERA-FECHA               VALUE 'S'.
004320 *****************************************************************
004330  AREAS DE TRABAJO DEL SIMULADOR DE PROMOCION (SECCION 5)         *
004340 *****************************************************************
004350 01  WKS-SIMULADOR.
004360     02  WKS-SIM-CAJAS-RESTANTES    PIC S9(07)  COMP VALUE ZERO.
004370     02  WKS-SIM-CAJAS-ASIGNADAS    PIC 9(07)   COMP VALUE ZERO.
004380     02  WKS-SIM-CAJAS-ESTA-CELDA   PIC 9(07)   COMP VALUE ZERO.
004390     02  WKS-SIM-CAJAS-PROGRAMADAS  PIC 9(07)   COMP VALUE ZERO.
004400     02  WKS-SIM-HUECO-FIRME        PIC S9(07)  COMP VALUE ZERO.
004410     02  WKS-SIM-CAJAS-FLEXIBLES    PIC S9(07)  COMP VALUE ZERO.
004420     02  WKS-SIM-DISPONIBLE-CELDA   PIC S9(07)  COMP VALUE ZERO.
004430     02  WKS-SIM-HAY-FALTANTE-MAT   PIC X(01)   VALUE 'N'.
004440         88  WKS-SIM-FALTA-MATERIAL             VALUE 'Y'.
004450     02  WKS-SIM-HAY-FALTANTE-CAP   PIC X(01)   VALUE 'N'.
004460         88  WKS-SIM-FALTA-CAPACIDAD            VALUE 'Y'.
004470     02  WKS-SIM-REQ-MATERIAL       PIC 9(09)V9(02) VALUE ZERO.
004480     02  WKS-SIM-DISP-MATERIAL      PIC 9(09)V9(02) VALUE ZERO.
004490     02  WKS-SIM-FALTANTE-MATERIAL  PIC 9(09)V9(02) VALUE ZERO.
004500     02  WKS-SIM-FALTANTE-ENTERO    PIC 9(07)   COMP VALUE ZERO.
004510     02  WKS-SIM-ALLOCATE-NOW       PIC S9(07)  COMP VALUE ZERO.
004520     02  WKS-SIM-USADO-HUECO        PIC 9(07)   COMP VALUE ZERO.
004530     02  WKS-SIM-FLEX-DESPLAZADO    PIC 9(07)   COMP VALUE ZERO.
004540     02  WKS-CNT-BOM-PRODUCTO       PIC 9(03)   COMP VALUE ZERO.
004550     02  WKS-SIM-MSG-VEREDICTO      PIC X(90)   VALUE SPACES.
004560     02  WKS-SIM-PUNTERO            PIC 9(03)   COMP VALUE 1.
004570 *****************************************************************
004580  SUBINDICES E INDICES DE TRABAJO GENERALES                      *
004590 *****************************************************************
004600 01  WKS-INDICES.
004610     02  WKS-I                      PIC 9(05)  COMP VALUE ZERO.
004620     02  WKS-J                      PIC 9(05)  COMP VALUE ZERO.
004630     02  WKS-K                      PIC 9(05)  COMP VALUE ZERO.
004640     02  WKS-MEJOR-INDICE           PIC 9(05)  COMP VALUE ZERO.
004650     02  WKS-MEJOR-PORCENTAJE       PIC 9(03)V9(01) VALUE ZERO.
004660 01  WKS-BANDERAS-BUSQUEDA.
004670     02  WKS-ENCONTRADO             PIC X(01)  VALUE 'N'.
004680         88  WKS-SI-ENCONTRADO                 VALUE 'Y'.
004690 *****************************************************************
004700  CAMPOS DE RESULTADO DE BUSQUEDAS EN MAESTROS                   *
004710 *****************************************************************
004720 01  WKS-RESULTADO-BUSQUEDA.
004730     02  WKS-RB-PROD-NOMBRE         PIC X(30)  VALUE SPACES.
004740     02  WKS-RB-MAT-NOMBRE          PIC X(30)  VALUE SPACES.
004750     02  WKS-RB-MAT-UM              PIC X(06)  VALUE SPACES.
004760     02  WKS-RB-MAT-PLAZO-DIAS      PIC 9(03)  VALUE ZERO.
004770     02  WKS-RB-LIN-CAPACIDAD-DIA   PIC 9(07)  VALUE ZERO.
004780     02  WKS-RB-EXISTENCIA          PIC 9(09)V9(02) VALUE ZERO.
004790     02  WKS-RB-TASA-HORA           PIC 9(05)  VALUE ZERO.
004800     02  WKS-RB-HORAS-NECESARIAS    PIC 9(04)V9(02) VALUE ZERO.
004810 *****************************************************************
004820  LINEA DE REPORTE Y SUS REDEFINICIONES POR SECCION               *
004830 *****************************************************************
004840 01  WKS-LINEA-REPORTE              PIC X(132) VALUE SPACES.
004850 01  WKS-LINEA-TEXTO REDEFINES WKS-LINEA-REPORTE.
004860     02  WKS-LTX-TEXTO               PIC X(132).
004870 01  WKS-LINEA-GANTT REDEFINES WKS-LINEA-REPORTE.
004880     02  WKS-LG-FECHA                PIC 9(08).
004890     02  FILLER                      PIC X(02).
004900     02  WKS-LG-LIN-ID                PIC X(08).
004910     02  FILLER                      PIC X(02).
004920     02  WKS-LG-LIN-NOMBRE            PIC X(20).
004930     02  FILLER                      PIC X(02).
004940     02  WKS-LG-PRD-ID                PIC X(08).
004950     02  FILLER                      PIC X(02).
004960     02  WKS-LG-PRD-NOMBRE            PIC X(30).
004970     02  FILLER                      PIC X(02).
004980     02  WKS-LG-CAJAS-PLAN            PIC ZZZZZZ9.
004990     02  FILLER                      PIC X(02).
005000     02  WKS-LG-FIRME                 PIC X(09).
005010     02  FILLER                      PIC X(02).
005020     02  WKS-LG-TASA-HORA             PIC ZZZZ9.
005030     02  FILLER                      PIC X(02).
005040     02  WKS-LG-HORAS-NEC             PIC ZZZZ9.99.
005050     02  FILLER                      PIC X(13).
005060 01  WKS-LINEA-OCUPACION REDEFINES WKS-LINEA-REPORTE.
005070     02  WKS-LU-FECHA                 PIC 9(08).
005080     02  FILLER                       PIC X(02).
005090     02  WKS-LU-LIN-ID                PIC X(08).
005100     02  FILLER                       PIC X(02).
005110     02  WKS-LU-LIN-NOMBRE            PIC X(20).
005120     02  FILLER                       PIC X(02).
005130     02  WKS-LU-CAJAS-PLAN            PIC ZZZZZZ9.
005140     02  FILLER                       PIC X(02).
005150     02  WKS-LU-CAPACIDAD-DIA         PIC ZZZZZZ9.
005160     02  FILLER                       PIC X(02).
005170     02  WKS-LU-HUECO                 PIC -ZZZZZZ9.
005180     02  FILLER                       PIC X(02).
005190     02  WKS-LU-PORCENTAJE            PIC ZZZ9.9.
005200     02  FILLER                       PIC X(01).
005210     02  WKS-LU-LEYENDA               PIC X(30).
005220     02  FILLER                       PIC X(25).
005230 01  WKS-LINEA-INVENTARIO REDEFINES WKS-LINEA-REPORTE.
005240     02  WKS-LI-MAT-ID                PIC X(08).
005250     02  FILLER                       PIC X(02).
005260     02  WKS-LI-MAT-NOMBRE            PIC X(30).
005270     02  FILLER                       PIC X(02).
005280     02  WKS-LI-UM                    PIC X(06).
005290     02  FILLER                       PIC X(02).
005300     02  WKS-LI-EXISTENCIA            PIC ZZZZZZZZ9.99.
005310     02  FILLER                       PIC X(02).
005320     02  WKS-LI-PLAZO-DIAS            PIC ZZ9.
005330     02  FILLER                       PIC X(01).
005340     02  WKS-LI-LEYENDA               PIC X(20).
005350     02  FILLER                       PIC X(44).
005360 01  WKS-LINEA-DCREQ REDEFINES WKS-LINEA-REPORTE.
005370     02  WKS-LD-ID                    PIC X(08).
005380     02  FILLER                       PIC X(02).
005390     02  WKS-LD-CEDI-ID                PIC X(08).
005400     02  FILLER                       PIC X(02).
005410     02  WKS-LD-FECHA-HORA             PIC 9(14).
005420     02  FILLER                       PIC X(02).
005430     02  WKS-LD-PRD-NOMBRE             PIC X(30).
005440     02  FILLER                       PIC X(02).
005450     02  WKS-LD-CAJAS-SOL              PIC ZZZZZZ9.
005460     02  FILLER                       PIC X(02).
005470     02  WKS-LD-FECHA-VENCE            PIC 9(08).
005480     02  FILLER                       PIC X(02).
005490     02  WKS-LD-ESTADO                 PIC X(10).
005500     02  FILLER                       PIC X(02).
005510     02  WKS-LD-MOTIVO                 PIC X(30).
005520     02  FILLER                       PIC X(03).
005530 01  WKS-LINEA-SIMULADOR REDEFINES WKS-LINEA-REPORTE.
005540     02  WKS-LS-ETIQUETA               PIC X(10).
005550     02  FILLER                       PIC X(02).
005560     02  WKS-LS-PRD-ID                 PIC X(08).
005570     02  FILLER                       PIC X(02).
005580     02  WKS-LS-CAJAS-EXTRA            PIC ZZZZZZ9.
005590     02  FILLER                       PIC X(02).
005600     02  WKS-LS-FECHA-VENCE            PIC 9(08).
005610     02  FILLER                       PIC X(02).
005620     02  WKS-LS-VEREDICTO              PIC X(90).
005630     02  FILLER                       PIC X(01).
005640 01  WKS-LINEA-SIMPLAN REDEFINES WKS-LINEA-REPORTE.
005650     02  WKS-SP-ETIQUETA               PIC X(10).
005660     02  FILLER                       PIC X(02).
005670     02  WKS-SP-LIN-ID                 PIC X(08).
005680     02  FILLER                       PIC X(02).
005690     02  WKS-SP-FECHA                  PIC 9(08).
005700     02  FILLER                       PIC X(02).
005710     02  WKS-SP-CAJAS-ASIG             PIC ZZZZZZ9.
005720     02  FILLER                       PIC X(02).
005730     02  WKS-SP-HUECO-USADO            PIC ZZZZZZ9.
005740     02  FILLER                       PIC X(02).
005750     02  WKS-SP-FLEX-DESPL             PIC ZZZZZZ9.
005760     02  FILLER                       PIC X(75).
005770 *****************************************************************
005780  CONSTANTES DE FECHA DE PROCESO                                  *
005790 *****************************************************************
005800 01  WKS-FECHA-PROCESO.
005810     02  WKS-FP-ANIO                   PIC 9(04).
005820     02  WKS-FP-MES                    PIC 9(02).
005830     02  WKS-FP-DIA                    PIC 9(02).
005840 
005850 PROCEDURE DIVISION.
005860 *****************************************************************
005870  000-PRINCIPAL - SECUENCIA MAESTRA DE LA CORRIDA                *
005880 *****************************************************************
005890 000-PRINCIPAL SECTION.
005900     PERFORM 010-ABRIR-ARCHIVOS.
005910     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
005920     PERFORM 100-CARGAR-TABLAS-MAESTRAS.
005930     PERFORM 200-CARGAR-PROGRAMA.
005940     PERFORM 300-CARGAR-TOP20-DCREQ.
005950     PERFORM 400-ESCRIBIR-ENCABEZADO-GENERAL.
005960     PERFORM 500-SECCION-1-GANTT.
005970     PERFORM 600-SECCION-2-OCUPACION.
005980     PERFORM 700-SECCION-3-INVENTARIO.
005990     PERFORM 800-SECCION-4-DCREQ.
006000     PERFORM 900-SECCION-5-SIMULADOR.
006010     PERFORM 980-CERRAR-ARCHIVOS.
006020     PERFORM 990-TERMINAR.
006030 000-PRINCIPAL-E. EXIT.
006040 *****************************************************************
006050  010-ABRIR-ARCHIVOS - APERTURA DE TODOS LOS ARCHIVOS DE LA      *
006060                       CORRIDA. USA GO TO PARA CORTAR LA         *
006070                       EJECUCION SI ALGUN ARCHIVO NO ABRE.       *
006080 *****************************************************************
006090 010-ABRIR-ARCHIVOS SECTION.
006100     OPEN INPUT  F-PRODUCTS
006110                 F-LINES
006120                 F-LINECAP
006130                 F-MATERIALS
006140                 F-BOM
006150                 F-INVENTORY
006160                 F-SCHEDULE
006170                 F-DCREQ
006180                 F-SIMREQ.
006190     OPEN OUTPUT F-REPORTE.
006200     IF FS-PRODUCTS  NOT = '00' OR FS-LINES     NOT = '00'
006210        OR FS-LINECAP   NOT = '00' OR FS-MATERIALS NOT = '00'
006220        OR FS-BOM       NOT = '00' OR FS-INVENTORY NOT = '00'
006230        OR FS-SCHEDULE  NOT = '00' OR FS-DCREQ     NOT = '00'
006240        OR FS-SIMREQ    NOT = '00' OR FS-REPORTE   NOT = '00'
006250         GO TO 019-ERROR-APERTURA.
006260     GO TO 010-ABRIR-ARCHIVOS-E.
006270 019-ERROR-APERTURA.
006280     DISPLAY '****************************************' UPON
006290         CONSOLE.
006300     DISPLAY '* FCTB0100 - ERROR AL ABRIR ARCHIVOS    *' UPON
006310         CONSOLE.
006320     DISPLAY '* REVISAR DD DE ENTRADA/SALIDA           *' UPON
006330         CONSOLE.
006340     DISPLAY '****************************************' UPON
006350         CONSOLE.
006360     MOVE 16 TO RETURN-CODE.
006370     STOP RUN.
006380 010-ABRIR-ARCHIVOS-E. EXIT.
006390 *****************************************************************
006400  100-CARGAR-TABLAS-MAESTRAS - CARGA EN MEMORIA DE LOS SEIS      *
006410                               MAESTROS DE LA TORRE DE CONTROL.  *
006420 *****************************************************************
006430 100-CARGAR-TABLAS-MAESTRAS SECTION.
006440     PERFORM 110-LEER-PRIMER-PRODUCTO.
006450     PERFORM 111-CARGAR-UN-PRODUCTO UNTIL WKS-EOF-PRODUCTS.
006460     PERFORM 120-LEER-PRIMERA-LINEA.
006470     PERFORM 121-CARGAR-UNA-LINEA UNTIL WKS-EOF-LINES.
006480     PERFORM 130-LEER-PRIMER-LINECAP.
006490     PERFORM 131-CARGAR-UN-LINECAP UNTIL WKS-EOF-LINECAP.
006500     PERFORM 140-LEER-PRIMER-MATERIAL.
006510     PERFORM 141-CARGAR-UN-MATERIAL UNTIL WKS-EOF-MATERIALS.
006520     PERFORM 150-LEER-PRIMER-BOM.
006530     PERFORM 151-CARGAR-UN-BOM UNTIL WKS-EOF-BOM.
006540     PERFORM 160-LEER-PRIMER-INVENTARIO.
006550     PERFORM 161-CARGAR-UN-INVENTARIO UNTIL WKS-EOF-INVENTORY.
006560     IF WKS-VERBOSE-ACTIVO
006570         DISPLAY 'FCTB0100 - PRODUCTOS   : ' WKS-CNT-PRODUCTOS
006580             UPON CONSOLE
006590         DISPLAY 'FCTB0100 - LINEAS      : ' WKS-CNT-LINEAS
006600             UPON CONSOLE
006610         DISPLAY 'FCTB0100 - LINECAP     : ' WKS-CNT-LINECAP
006620             UPON CONSOLE
006630         DISPLAY 'FCTB0100 - MATERIALES  : ' WKS-CNT-MATERIALES
006640             UPON CONSOLE
006650         DISPLAY 'FCTB0100 - BOM         : ' WKS-CNT-BOM
006660             UPON CONSOLE
006670         DISPLAY 'FCTB0100 - INVENTARIO  : ' WKS-CNT-INVENTARIO
006680             UPON CONSOLE
006690     END-IF.
006700 100-CARGAR-TABLAS-MAESTRAS-E. EXIT.
006710 110-LEER-PRIMER-PRODUCTO SECTION.
006720     READ F-PRODUCTS
006730         AT END SET WKS-EOF-PRODUCTS TO TRUE
006740     END-READ.
006750 110-LEER-PRIMER-PRODUCTO-E. EXIT.
006760 111-CARGAR-UN-PRODUCTO SECTION.
006770     ADD 1 TO WKS-CNT-PRODUCTOS.
006780     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
006790     SET WKS-IX-PROD TO WKS-CNT-PRODUCTOS.
006800     MOVE PROD-ID     TO WKS-PROD-ID (WKS-IX-PROD).
006810     MOVE PROD-NOMBRE TO WKS-PROD-NOMBRE (WKS-IX-PROD).
006820     READ F-PRODUCTS
006830         AT END SET WKS-EOF-PRODUCTS TO TRUE
006840     END-READ.
006850 111-CARGAR-UN-PRODUCTO-E. EXIT.
006860 120-LEER-PRIMERA-LINEA SECTION.
006870     READ F-LINES
006880         AT END SET WKS-EOF-LINES TO TRUE
006890     END-READ.
006900 120-LEER-PRIMERA-LINEA-E. EXIT.
006910 121-CARGAR-UNA-LINEA SECTION.
006920     ADD 1 TO WKS-CNT-LINEAS.
006930     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
006940     SET WKS-IX-LIN TO WKS-CNT-LINEAS.
006950     MOVE LIN-ID            TO WKS-LIN-ID (WKS-IX-LIN).
006960     MOVE LIN-NOMBRE        TO WKS-LIN-NOMBRE (WKS-IX-LIN).
006970     MOVE LIN-CAPACIDAD-DIA TO WKS-LIN-CAPACIDAD-DIA
006980                                (WKS-IX-LIN).
006990     READ F-LINES
007000         AT END SET WKS-EOF-LINES TO TRUE
007010     END-READ.
007020 121-CARGAR-UNA-LINEA-E. EXIT.
007030 130-LEER-PRIMER-LINECAP SECTION.
007040     READ F-LINECAP
007050         AT END SET WKS-EOF-LINECAP TO TRUE
007060     END-READ.
007070 130-LEER-PRIMER-LINECAP-E. EXIT.
007080 131-CARGAR-UN-LINECAP SECTION.
007090     ADD 1 TO WKS-CNT-LINECAP.
007100     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
007110     SET WKS-IX-LCAP TO WKS-CNT-LINECAP.
007120     MOVE LCAP-LIN-ID    TO WKS-LCAP-LIN-ID (WKS-IX-LCAP).
007130     MOVE LCAP-PRD-ID    TO WKS-LCAP-PRD-ID (WKS-IX-LCAP).
007140     MOVE LCAP-TASA-HORA TO WKS-LCAP-TASA-HORA (WKS-IX-LCAP).
007150     READ F-LINECAP
007160         AT END SET WKS-EOF-LINECAP TO TRUE
007170     END-READ.
007180 131-CARGAR-UN-LINECAP-E. EXIT.
007190 140-LEER-PRIMER-MATERIAL SECTION.
007200     READ F-MATERIALS
007210         AT END SET WKS-EOF-MATERIALS TO TRUE
007220     END-READ.
007230 140-LEER-PRIMER-MATERIAL-E. EXIT.
007240 141-CARGAR-UN-MATERIAL SECTION.
007250     ADD 1 TO WKS-CNT-MATERIALES.
007260     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
007270     SET WKS-IX-MAT TO WKS-CNT-MATERIALES.
007280     MOVE MAT-ID         TO WKS-MAT-ID (WKS-IX-MAT).
007290     MOVE MAT-NOMBRE     TO WKS-MAT-NOMBRE (WKS-IX-MAT).
007300     MOVE MAT-UM         TO WKS-MAT-UM (WKS-IX-MAT).
007310     MOVE MAT-PLAZO-DIAS TO WKS-MAT-PLAZO-DIAS (WKS-IX-MAT).
007320     READ F-MATERIALS
007330         AT END SET WKS-EOF-MATERIALS TO TRUE
007340     END-READ.
007350 141-CARGAR-UN-MATERIAL-E. EXIT.
007360 150-LEER-PRIMER-BOM SECTION.
007370     READ F-BOM
007380         AT END SET WKS-EOF-BOM TO TRUE
007390     END-READ.
007400 150-LEER-PRIMER-BOM-E. EXIT.
007410 151-CARGAR-UN-BOM SECTION.
007420     ADD 1 TO WKS-CNT-BOM.
007430     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
007440     SET WKS-IX-BOM TO WKS-CNT-BOM.
007450     MOVE BOM-PRD-ID   TO WKS-BOM-PRD-ID (WKS-IX-BOM).
007460     MOVE BOM-MAT-ID   TO WKS-BOM-MAT-ID (WKS-IX-BOM).
007470     MOVE BOM-QTY-CAJA TO WKS-BOM-QTY-CAJA (WKS-IX-BOM).
007480     READ F-BOM
007490         AT END SET WKS-EOF-BOM TO TRUE
007500     END-READ.
007510 151-CARGAR-UN-BOM-E. EXIT.
007520 160-LEER-PRIMER-INVENTARIO SECTION.
007530     READ F-INVENTORY
007540         AT END SET WKS-EOF-INVENTORY TO TRUE
007550     END-READ.
007560 160-LEER-PRIMER-INVENTARIO-E. EXIT.
007570 161-CARGAR-UN-INVENTARIO SECTION.
007580     ADD 1 TO WKS-CNT-INVENTARIO.
007590     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
007600     SET WKS-IX-INV TO WKS-CNT-INVENTARIO.
007610     MOVE INV-MAT-ID     TO WKS-INV-MAT-ID (WKS-IX-INV).
007620     MOVE INV-EXISTENCIA TO WKS-INV-EXISTENCIA (WKS-IX-INV).
007630     READ F-INVENTORY
007640         AT END SET WKS-EOF-INVENTORY TO TRUE
007650     END-READ.
007660 161-CARGAR-UN-INVENTARIO-E. EXIT.
007670 *****************************************************************
007680  200-CARGAR-PROGRAMA - CARGA DE LA PROGRAMACION DE PRODUCCION   *
007690                        YA VIENE ORDENADA POR FECHA Y LINEA.     *
007700 *****************************************************************
007710 200-CARGAR-PROGRAMA SECTION.
007720     PERFORM 201-LEER-PRIMER-PROGRAMA.
007730     PERFORM 202-CARGAR-UN-PROGRAMA UNTIL WKS-EOF-SCHEDULE.
007740 200-CARGAR-PROGRAMA-E. EXIT.
007750 201-LEER-PRIMER-PROGRAMA SECTION.
007760     READ F-SCHEDULE
007770         AT END SET WKS-EOF-SCHEDULE TO TRUE
007780     END-READ.
007790 201-LEER-PRIMER-PROGRAMA-E. EXIT.
007800 202-CARGAR-UN-PROGRAMA SECTION.
007810     ADD 1 TO WKS-CNT-PROGRAMA.
007820     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
007830     ADD 1 TO WKS-CNT-LEIDOS-PROGRAMA.
007840     SET WKS-IX-PRG TO WKS-CNT-PROGRAMA.
007850     MOVE SKED-LIN-ID     TO WKS-PRG-LIN-ID (WKS-IX-PRG).
007860     MOVE SKED-FECHA      TO WKS-PRG-FECHA (WKS-IX-PRG).
007870     MOVE SKED-PRD-ID     TO WKS-PRG-PRD-ID (WKS-IX-PRG).
007880     MOVE SKED-CAJAS-PLAN TO WKS-PRG-CAJAS-PLAN (WKS-IX-PRG).
007890     MOVE SKED-FIRME      TO WKS-PRG-FIRME (WKS-IX-PRG).
007900     ADD SKED-CAJAS-PLAN  TO WKS-CNT-CAJAS-PLAN-TOTAL.
007910     IF SKED-ES-FLEXIBLE                                          BPM1112
007920         ADD 1 TO WKS-CNT-CUPOS-FLEXIBLES                         BPM1112
007930     END-IF.
007940     READ F-SCHEDULE
007950         AT END SET WKS-EOF-SCHEDULE TO TRUE
007960     END-READ.
007970 202-CARGAR-UN-PROGRAMA-E. EXIT.
007980 *****************************************************************
007990  300-CARGAR-TOP20-DCREQ - UNA SOLA PASADA AL ARCHIVO DE          *
008000                           SOLICITUDES DE CEDIS. CUENTA LAS       *
008010                           PENDIENTES Y GUARDA LAS PRIMERAS 20    *
008020                           (EL ARCHIVO YA VIENE ORDENADO POR      *
008030                           FECHA-HORA DESCENDENTE).               *
008040 *****************************************************************
008050 300-CARGAR-TOP20-DCREQ SECTION.
008060     PERFORM 301-LEER-PRIMER-DCREQ.
008070     PERFORM 302-PROCESAR-UN-DCREQ UNTIL WKS-EOF-DCREQ.
008080 300-CARGAR-TOP20-DCREQ-E. EXIT.
008090 301-LEER-PRIMER-DCREQ SECTION.
008100     READ F-DCREQ
008110         AT END SET WKS-EOF-DCREQ TO TRUE
008120     END-READ.
008130 301-LEER-PRIMER-DCREQ-E. EXIT.
008140 302-PROCESAR-UN-DCREQ SECTION.
008150     ADD 1 TO WKS-CNT-LEIDOS-DCREQ.
008160     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
008170     IF DCR-PENDIENTE
008180         ADD 1 TO WKS-CNT-PENDIENTES-DCREQ
008190     END-IF.
008200     IF WKS-CNT-TOP20 < 20
008210         ADD 1 TO WKS-CNT-TOP20
008220         SET WKS-IX-T20 TO WKS-CNT-TOP20
008230         MOVE DCR-ID               TO WKS-T20-ID (WKS-IX-T20)
008240         MOVE DCR-CEDI-ID          TO WKS-T20-CEDI-ID
008250                                       (WKS-IX-T20)
008260         MOVE DCR-FECHA-HORA       TO WKS-T20-FECHA-HORA
008270                                       (WKS-IX-T20)
008280         MOVE DCR-PRD-ID           TO WKS-T20-PRD-ID
008290                                       (WKS-IX-T20)
008300         MOVE DCR-CAJAS-SOLICITADAS TO WKS-T20-CAJAS-SOL
008310                                       (WKS-IX-T20)
008320         MOVE DCR-FECHA-VENCE      TO WKS-T20-FECHA-VENCE
008330                                       (WKS-IX-T20)
008340         MOVE DCR-ESTADO           TO WKS-T20-ESTADO
008350                                       (WKS-IX-T20)
008360         MOVE DCR-MOTIVO-PROMO     TO WKS-T20-MOTIVO
008370                                       (WKS-IX-T20)
008380     END-IF.
008390     READ F-DCREQ
008400         AT END SET WKS-EOF-DCREQ TO TRUE
008410     END-READ.
008420 302-PROCESAR-UN-DCREQ-E. EXIT.
008430 *****************************************************************
008440  400-ESCRIBIR-ENCABEZADO-GENERAL - PORTADA DEL REPORTE          *
008450 *****************************************************************
008460 400-ESCRIBIR-ENCABEZADO-GENERAL SECTION.
008470     MOVE SPACES TO WKS-LINEA-REPORTE.
008480     MOVE 'TORRE DE CONTROL DE PLANTA - REPORTE DE CORRIDA'
008490         TO WKS-LTX-TEXTO.
008500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE AFTER
008510         ADVANCING TOP-OF-FORM.
008520     MOVE SPACES TO WKS-LINEA-REPORTE.
008530     STRING 'FECHA DE PROCESO : ' WKS-FP-ANIO '-' WKS-FP-MES
008540         '-' WKS-FP-DIA DELIMITED BY SIZE
008550         INTO WKS-LTX-TEXTO.
008560     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
008570     MOVE SPACES TO REG-REPORTE.
008580     WRITE REG-REPORTE.
008590 400-ESCRIBIR-ENCABEZADO-GENERAL-E. EXIT.
008600 *****************************************************************
008610  500-SECCION-1-GANTT - EXTRACTO DE PROGRAMACION (GANTT)         *
008620 *****************************************************************
008630 500-SECCION-1-GANTT SECTION.
008640     MOVE SPACES TO WKS-LINEA-REPORTE.
008650     MOVE 'SECCION 1 - PROGRAMACION DE PRODUCCION (GANTT)'
008660         TO WKS-LTX-TEXTO.
008670     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
008680     MOVE SPACES TO REG-REPORTE.
008690     WRITE REG-REPORTE.
008700     SET WKS-IX-PRG TO 1.
008710     PERFORM 510-ESCRIBIR-UNA-FILA-GANTT
008720         VARYING WKS-IX-PRG FROM 1 BY 1
008730         UNTIL WKS-IX-PRG > WKS-CNT-PROGRAMA.
008740 500-SECCION-1-GANTT-E. EXIT.
008750 510-ESCRIBIR-UNA-FILA-GANTT SECTION.
008760     MOVE SPACES TO WKS-LINEA-REPORTE.
008770     PERFORM 5000-BUSCAR-LINEA.
008780     PERFORM 5010-BUSCAR-PRODUCTO.
008790     PERFORM 5012-BUSCAR-TASA-LINEA-PRODUCTO.
008800     MOVE WKS-PRG-FECHA (WKS-IX-PRG)      TO WKS-LG-FECHA.
008810     MOVE WKS-PRG-LIN-ID (WKS-IX-PRG)     TO WKS-LG-LIN-ID.
008820     MOVE WKS-LIN-NOMBRE (WKS-IX-LIN)     TO WKS-LG-LIN-NOMBRE.
008830     MOVE WKS-PRG-PRD-ID (WKS-IX-PRG)     TO WKS-LG-PRD-ID.
008840     MOVE WKS-RB-PROD-NOMBRE              TO WKS-LG-PRD-NOMBRE.
008850     MOVE WKS-PRG-CAJAS-PLAN (WKS-IX-PRG) TO WKS-LG-CAJAS-PLAN.
008860     MOVE WKS-RB-TASA-HORA                TO WKS-LG-TASA-HORA.
008870     MOVE WKS-RB-HORAS-NECESARIAS         TO WKS-LG-HORAS-NEC.
008880     IF WKS-PRG-FIRME (WKS-IX-PRG) = 'Y'
008890         MOVE 'FIRME'    TO WKS-LG-FIRME
008900     ELSE
008910         MOVE 'FLEXIBLE' TO WKS-LG-FIRME
008920     END-IF.
008930     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
008940 510-ESCRIBIR-UNA-FILA-GANTT-E. EXIT.
008950 *****************************************************************
008960  600-SECCION-2-OCUPACION - MOTOR DE KPI / OCUPACION POR LINEA   *
008970                            Y DIA, CON QUIEBRE DE CONTROL POR    *
008980                            FECHA Y TOP 3 PUNTOS CRITICOS.       *
008990 *****************************************************************
009000 600-SECCION-2-OCUPACION SECTION.
009010     MOVE SPACES TO WKS-LINEA-REPORTE.
009020     MOVE 'SECCION 2 - OCUPACION Y KPI POR LINEA Y DIA'
009030         TO WKS-LTX-TEXTO.
009040     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
009050     MOVE SPACES TO REG-REPORTE.
009060     WRITE REG-REPORTE.
009070     PERFORM 610-CALCULAR-OCUPACION
009080         VARYING WKS-IX-PRG FROM 1 BY 1
009090         UNTIL WKS-IX-PRG > WKS-CNT-PROGRAMA.
009100     SET WKS-IX-UTL TO 1.
009110     PERFORM 620-ESCRIBIR-UNA-FILA-OCUPACION
009120         VARYING WKS-IX-UTL FROM 1 BY 1
009130         UNTIL WKS-IX-UTL > WKS-CNT-OCUPACION.
009140     PERFORM 650-CALCULAR-TOP3-HOTSPOTS.
009150     PERFORM 690-ESCRIBIR-RESUMEN-SECCION-2.
009160 600-SECCION-2-OCUPACION-E. EXIT.
009170 610-CALCULAR-OCUPACION SECTION.
009180  ACUMULA CAJAS PLANEADAS POR LINEA-FECHA. LA PROGRAMACION VIENE *
009190  ORDENADA POR FECHA Y DENTRO DE FECHA POR LINEA, POR LO QUE UNA *
009200  NUEVA COMBINACION SIEMPRE ABRE UNA ENTRADA NUEVA EN LA TABLA.  *
009210     IF WKS-ES-PRIMERA-FECHA
009220         OR WKS-PRG-FECHA (WKS-IX-PRG) NOT = WKS-FECHA-ANTERIOR
009230         ADD 1 TO WKS-CNT-DIAS-DISTINTOS
009240         MOVE WKS-PRG-FECHA (WKS-IX-PRG) TO WKS-FECHA-ANTERIOR
009250         MOVE 'N' TO WKS-PRIMERA-VEZ-FECHA
009260     END-IF.
009270     SET WKS-ENCONTRADO TO FALSE.
009280     SET WKS-I TO 1.
009290     PERFORM 611-BUSCAR-CELDA-OCUPACION
009300         UNTIL WKS-I > WKS-CNT-OCUPACION
009310            OR WKS-SI-ENCONTRADO.
009320     IF NOT WKS-SI-ENCONTRADO
009330         ADD 1 TO WKS-CNT-OCUPACION
009340         SET WKS-IX-UTL TO WKS-CNT-OCUPACION
009350         MOVE WKS-PRG-LIN-ID (WKS-IX-PRG) TO
009360             WKS-UTL-LIN-ID (WKS-IX-UTL)
009370         MOVE WKS-PRG-FECHA (WKS-IX-PRG) TO
009380             WKS-UTL-FECHA (WKS-IX-UTL)
009390         MOVE ZERO TO WKS-UTL-CAJAS-PLAN (WKS-IX-UTL)
009400         PERFORM 5020-BUSCAR-LINEA-POR-ID
009410         MOVE WKS-RB-LIN-CAPACIDAD-DIA TO
009420             WKS-UTL-CAPACIDAD-DIA (WKS-IX-UTL)
009430     END-IF.
009440     ADD WKS-PRG-CAJAS-PLAN (WKS-IX-PRG) TO
009450         WKS-UTL-CAJAS-PLAN (WKS-IX-UTL).
009460     PERFORM 615-ACUMULAR-LINEA-ACTIVA.
009470 610-CALCULAR-OCUPACION-E. EXIT.
009480 611-BUSCAR-CELDA-OCUPACION SECTION.
009490     IF WKS-UTL-LIN-ID (WKS-I) = WKS-PRG-LIN-ID (WKS-IX-PRG)
009500        AND WKS-UTL-FECHA (WKS-I) = WKS-PRG-FECHA (WKS-IX-PRG)
009510         SET WKS-IX-UTL TO WKS-I
009520         SET WKS-SI-ENCONTRADO TO TRUE
009530     ELSE
009540         ADD 1 TO WKS-I
009550     END-IF.
009560 611-BUSCAR-CELDA-OCUPACION-E. EXIT.
009570 615-ACUMULAR-LINEA-ACTIVA SECTION.
009580     SET WKS-ENCONTRADO TO FALSE.
009590     SET WKS-I TO 1.
009600     PERFORM 616-BUSCAR-LINEA-ACTIVA
009610         UNTIL WKS-I > WKS-CNT-LINEAS-ACTIVAS
009620            OR WKS-SI-ENCONTRADO.
009630     IF NOT WKS-SI-ENCONTRADO
009640         ADD 1 TO WKS-CNT-LINEAS-ACTIVAS
009650         SET WKS-IX-ACT TO WKS-CNT-LINEAS-ACTIVAS
009660         MOVE WKS-PRG-LIN-ID (WKS-IX-PRG) TO
009670             WKS-ACT-LIN-ID (WKS-IX-ACT)
009680     END-IF.
009690 615-ACUMULAR-LINEA-ACTIVA-E. EXIT.
009700 616-BUSCAR-LINEA-ACTIVA SECTION.
009710     IF WKS-ACT-LIN-ID (WKS-I) = WKS-PRG-LIN-ID (WKS-IX-PRG)
009720         SET WKS-SI-ENCONTRADO TO TRUE
009730     ELSE
009740         ADD 1 TO WKS-I
009750     END-IF.
009760 616-BUSCAR-LINEA-ACTIVA-E. EXIT.
009770 620-ESCRIBIR-UNA-FILA-OCUPACION SECTION.
009780     IF WKS-UTL-CAPACIDAD-DIA (WKS-IX-UTL) > ZERO
009790         COMPUTE WKS-UTL-PORCENTAJE (WKS-IX-UTL) ROUNDED =
009800             (WKS-UTL-CAJAS-PLAN (WKS-IX-UTL) /
009810              WKS-UTL-CAPACIDAD-DIA (WKS-IX-UTL)) * 100
009820     ELSE
009830         MOVE ZERO TO WKS-UTL-PORCENTAJE (WKS-IX-UTL)
009840     END-IF.
009850     SUBTRACT WKS-UTL-CAJAS-PLAN (WKS-IX-UTL) FROM
009860         WKS-UTL-CAPACIDAD-DIA (WKS-IX-UTL) GIVING
009870         WKS-UTL-HUECO (WKS-IX-UTL).
009880     ADD WKS-UTL-PORCENTAJE (WKS-IX-UTL) TO WKS-SUMA-PORCENTAJE.
009890     MOVE SPACES TO WKS-LINEA-REPORTE.
009900     MOVE WKS-UTL-FECHA (WKS-IX-UTL)      TO WKS-LU-FECHA.
009910     MOVE WKS-UTL-LIN-ID (WKS-IX-UTL)     TO WKS-LU-LIN-ID.
009920     SET WKS-IX-LIN TO 1.
009930     SET WKS-ENCONTRADO TO FALSE.
009940     PERFORM 5021-BUSCAR-NOMBRE-LINEA
009950         UNTIL WKS-IX-LIN > WKS-CNT-LINEAS
009960            OR WKS-SI-ENCONTRADO.
009970     MOVE WKS-UTL-CAJAS-PLAN (WKS-IX-UTL) TO WKS-LU-CAJAS-PLAN.
009980     MOVE WKS-UTL-CAPACIDAD-DIA (WKS-IX-UTL) TO
009990         WKS-LU-CAPACIDAD-DIA.
010000     MOVE WKS-UTL-HUECO (WKS-IX-UTL)      TO WKS-LU-HUECO.
010010     MOVE WKS-UTL-PORCENTAJE (WKS-IX-UTL) TO WKS-LU-PORCENTAJE.
010020     IF WKS-UTL-PORCENTAJE (WKS-IX-UTL) > 100
010030         MOVE 'SOBRECARGADA'          TO WKS-LU-LEYENDA
010040     ELSE
010050         IF WKS-UTL-PORCENTAJE (WKS-IX-UTL) >= 90
010060             MOVE 'CRITICA'           TO WKS-LU-LEYENDA
010070         ELSE
010080             MOVE SPACES              TO WKS-LU-LEYENDA
010090         END-IF
010100     END-IF.
010110     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010120 620-ESCRIBIR-UNA-FILA-OCUPACION-E. EXIT.
010130 5021-BUSCAR-NOMBRE-LINEA SECTION.
010140     IF WKS-LIN-ID (WKS-IX-LIN) = WKS-UTL-LIN-ID (WKS-IX-UTL)
010150         MOVE WKS-LIN-NOMBRE (WKS-IX-LIN) TO WKS-LU-LIN-NOMBRE
010160         SET WKS-ENCONTRADO TO TRUE
010170     ELSE
010180         SET WKS-IX-LIN UP BY 1
010190     END-IF.
010200 5021-BUSCAR-NOMBRE-LINEA-E. EXIT.
010210 650-CALCULAR-TOP3-HOTSPOTS SECTION.
010220     SET WKS-IX-HOT TO 1.
010230     PERFORM 651-SELECCIONAR-UN-HOTSPOT
010240         VARYING WKS-IX-HOT FROM 1 BY 1 UNTIL WKS-IX-HOT > 3.
010250 650-CALCULAR-TOP3-HOTSPOTS-E. EXIT.
010260 651-SELECCIONAR-UN-HOTSPOT SECTION.
010270     MOVE ZERO  TO WKS-MEJOR-INDICE.
010280     MOVE ZERO  TO WKS-MEJOR-PORCENTAJE.
010290     SET WKS-I TO 1.
010300     PERFORM 652-EVALUAR-CANDIDATO-HOTSPOT
010310         VARYING WKS-I FROM 1 BY 1
010320         UNTIL WKS-I > WKS-CNT-OCUPACION.
010330     IF WKS-MEJOR-INDICE > ZERO
010340         MOVE WKS-MEJOR-INDICE TO WKS-HOT-INDICE (WKS-IX-HOT)
010350         MOVE WKS-MEJOR-PORCENTAJE TO
010360             WKS-HOT-PORCENTAJE (WKS-IX-HOT)
010370         SET WKS-UTL-YA-ELEGIDO (WKS-MEJOR-INDICE) TO TRUE
010380     END-IF.
010390 651-SELECCIONAR-UN-HOTSPOT-E. EXIT.
010400 652-EVALUAR-CANDIDATO-HOTSPOT SECTION.
010410     IF NOT WKS-UTL-YA-ELEGIDO (WKS-I)                            BPM0571 
010420        AND WKS-UTL-PORCENTAJE (WKS-I) > WKS-MEJOR-PORCENTAJE
010430         MOVE WKS-I TO WKS-MEJOR-INDICE
010440         MOVE WKS-UTL-PORCENTAJE (WKS-I) TO
010450             WKS-MEJOR-PORCENTAJE
010460     END-IF.
010470 652-EVALUAR-CANDIDATO-HOTSPOT-E. EXIT.
010480 690-ESCRIBIR-RESUMEN-SECCION-2 SECTION.
010490     MOVE SPACES TO REG-REPORTE.
010500     WRITE REG-REPORTE.
010510     MOVE SPACES TO WKS-LINEA-REPORTE.
010520     MOVE 'RESUMEN DE OCUPACION' TO WKS-LTX-TEXTO.
010530     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010540     IF WKS-CNT-OCUPACION > ZERO
010550         COMPUTE WKS-PROMEDIO-OCUPACION ROUNDED =
010560             WKS-SUMA-PORCENTAJE / WKS-CNT-OCUPACION
010570     ELSE
010580         MOVE ZERO TO WKS-PROMEDIO-OCUPACION
010590     END-IF.
010600     MOVE SPACES TO WKS-LINEA-REPORTE.
010610     STRING 'LINEAS ACTIVAS......: ' WKS-CNT-LINEAS-ACTIVAS
010620         DELIMITED BY SIZE INTO WKS-LTX-TEXTO.
010630     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010640     MOVE SPACES TO WKS-LINEA-REPORTE.
010650     STRING 'DIAS PROGRAMADOS....: ' WKS-CNT-DIAS-DISTINTOS
010660         DELIMITED BY SIZE INTO WKS-LTX-TEXTO.
010670     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010680     MOVE SPACES TO WKS-LINEA-REPORTE.                            BPM1112
010690     STRING 'CUPOS FLEXIBLES.....: ' WKS-CNT-CUPOS-FLEXIBLES       BPM1112
010700         DELIMITED BY SIZE INTO WKS-LTX-TEXTO.                    BPM1112
010710     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                    BPM1112
010720     MOVE SPACES TO WKS-LINEA-REPORTE.
010730     STRING 'OCUPACION PROMEDIO..: ' WKS-PROMEDIO-OCUPACION '%'
010740         DELIMITED BY SIZE INTO WKS-LTX-TEXTO.
010750     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010760     MOVE SPACES TO WKS-LINEA-REPORTE.
010770     STRING 'SOLICITUDES CEDIS PENDIENTES: '
010780         WKS-CNT-PENDIENTES-DCREQ
010790         DELIMITED BY SIZE INTO WKS-LTX-TEXTO.
010800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010810     MOVE SPACES TO WKS-LINEA-REPORTE.
010820     MOVE 'TOP 3 PUNTOS CRITICOS DE OCUPACION:' TO
010830         WKS-LTX-TEXTO.
010840     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
010850     SET WKS-IX-HOT TO 1.
010860     PERFORM 691-ESCRIBIR-UN-HOTSPOT
010870         VARYING WKS-IX-HOT FROM 1 BY 1 UNTIL WKS-IX-HOT > 3.
010880 690-ESCRIBIR-RESUMEN-SECCION-2-E. EXIT.
010890 691-ESCRIBIR-UN-HOTSPOT SECTION.
010900     IF WKS-HOT-INDICE (WKS-IX-HOT) > ZERO
010910         MOVE SPACES TO WKS-LINEA-REPORTE
010920         SET WKS-IX-UTL TO WKS-HOT-INDICE (WKS-IX-HOT)
010930         STRING '  ' WKS-UTL-LIN-ID (WKS-IX-UTL) ' '
010940             WKS-UTL-FECHA (WKS-IX-UTL) ' - '
010950             WKS-HOT-PORCENTAJE (WKS-IX-HOT) ' %'
010960             DELIMITED BY SIZE INTO WKS-LTX-TEXTO
010970         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
010980     END-IF.
010990 691-ESCRIBIR-UN-HOTSPOT-E. EXIT.
011000 *****************************************************************
011010  700-SECCION-3-INVENTARIO - REPORTE DE RIESGO DE INVENTARIO,    *
011020                             ORDENADO DESCENDENTE POR PLAZO DE   *
011030                             ENTREGA DEL MATERIAL (LOS SIN       *
011040                             PLAZO REGISTRADO QUEDAN AL FINAL).  *
011050 *****************************************************************
011060 700-SECCION-3-INVENTARIO SECTION.
011070     MOVE SPACES TO WKS-LINEA-REPORTE.
011080     MOVE 'SECCION 3 - RIESGO DE INVENTARIO DE MATERIALES'
011090         TO WKS-LTX-TEXTO.
011100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
011110     MOVE SPACES TO REG-REPORTE.
011120     WRITE REG-REPORTE.
011130     SORT WORKMAT
011140         ON DESCENDING KEY WM-PLAZO-DIAS                          BPM0744
011150         ON DESCENDING KEY WM-EXISTENCIA                          BPM1112
011160         INPUT PROCEDURE  710-ALIMENTAR-WORKMAT
011170         OUTPUT PROCEDURE 720-ESCRIBIR-DESDE-WORKMAT.
011180 700-SECCION-3-INVENTARIO-E. EXIT.
011190 710-ALIMENTAR-WORKMAT SECTION.
011200     SET WKS-IX-MAT TO 1.
011210     PERFORM 711-LIBERAR-UN-MATERIAL
011220         VARYING WKS-IX-MAT FROM 1 BY 1
011230         UNTIL WKS-IX-MAT > WKS-CNT-MATERIALES.
011240 710-ALIMENTAR-WORKMAT-E. EXIT.
011250 711-LIBERAR-UN-MATERIAL SECTION.
011260     MOVE WKS-MAT-PLAZO-DIAS (WKS-IX-MAT) TO WM-PLAZO-DIAS.
011270     MOVE WKS-MAT-ID (WKS-IX-MAT)         TO WM-MAT-ID.
011280     MOVE WKS-MAT-NOMBRE (WKS-IX-MAT)     TO WM-MAT-NOMBRE.
011290     MOVE WKS-MAT-UM (WKS-IX-MAT)         TO WM-UM.
011300     MOVE ZERO                            TO WM-EXISTENCIA.
011310     SET WKS-ENCONTRADO TO FALSE.
011320     SET WKS-I TO 1.
011330     PERFORM 712-BUSCAR-EXISTENCIA
011340         UNTIL WKS-I > WKS-CNT-INVENTARIO
011350            OR WKS-SI-ENCONTRADO.
011360*    MATERIAL SIN RENGLON DE INVENTARIO: SE OMITE DEL REPORTE     BPM1115
011370*    DE RIESGO (NO ES UN "SIN EXISTENCIA", ES UN MATERIAL QUE     BPM1115
011380*    NO SE MANEJA EN BODEGA).                                     BPM1115
011390     IF WKS-SI-ENCONTRADO
011400         RELEASE WORKMAT-REG
011410     END-IF.
011420 711-LIBERAR-UN-MATERIAL-E. EXIT.
011430 712-BUSCAR-EXISTENCIA SECTION.
011440     IF WKS-INV-MAT-ID (WKS-I) = WKS-MAT-ID (WKS-IX-MAT)
011450         MOVE WKS-INV-EXISTENCIA (WKS-I) TO WM-EXISTENCIA
011460         SET WKS-SI-ENCONTRADO TO TRUE
011470     ELSE
011480         ADD 1 TO WKS-I
011490     END-IF.
011500 712-BUSCAR-EXISTENCIA-E. EXIT.
011510 720-ESCRIBIR-DESDE-WORKMAT SECTION.
011520     RETURN WORKMAT AT END SET WKS-EOF-WORKMAT TO TRUE.
011530     PERFORM 721-ESCRIBIR-UNA-FILA-INVENTARIO
011540         UNTIL WKS-EOF-WORKMAT.
011550 720-ESCRIBIR-DESDE-WORKMAT-E. EXIT.
011560 721-ESCRIBIR-UNA-FILA-INVENTARIO SECTION.
011570     MOVE SPACES TO WKS-LINEA-REPORTE.
011580     MOVE WM-MAT-ID     TO WKS-LI-MAT-ID.
011590     MOVE WM-MAT-NOMBRE TO WKS-LI-MAT-NOMBRE.
011600     MOVE WM-UM         TO WKS-LI-UM.
011610     MOVE WM-EXISTENCIA TO WKS-LI-EXISTENCIA.
011620     MOVE WM-PLAZO-DIAS TO WKS-LI-PLAZO-DIAS.
011630     IF WM-EXISTENCIA = ZERO
011640         MOVE 'SIN EXISTENCIA' TO WKS-LI-LEYENDA
011650     ELSE
011660         IF WM-PLAZO-DIAS = ZERO
011670             MOVE 'SIN PLAZO REGISTRADO' TO WKS-LI-LEYENDA
011680         ELSE
011690             MOVE SPACES TO WKS-LI-LEYENDA
011700         END-IF
011710     END-IF.
011720     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
011730     RETURN WORKMAT AT END SET WKS-EOF-WORKMAT TO TRUE.
011740 721-ESCRIBIR-UNA-FILA-INVENTARIO-E. EXIT.
011750 *****************************************************************
011760  800-SECCION-4-DCREQ - TOP 20 SOLICITUDES DE CEDIS MAS          *
011770                        RECIENTES (YA BUFFEREADAS EN 300).       *
011780 *****************************************************************
011790 800-SECCION-4-DCREQ SECTION.
011800     MOVE SPACES TO WKS-LINEA-REPORTE.
011810     MOVE 'SECCION 4 - ULTIMAS 20 SOLICITUDES DE CEDIS'
011820         TO WKS-LTX-TEXTO.
011830     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
011840     MOVE SPACES TO REG-REPORTE.
011850     WRITE REG-REPORTE.
011860     SET WKS-IX-T20 TO 1.
011870     PERFORM 801-ESCRIBIR-UNA-FILA-DCREQ
011880         VARYING WKS-IX-T20 FROM 1 BY 1
011890         UNTIL WKS-IX-T20 > WKS-CNT-TOP20.
011900 800-SECCION-4-DCREQ-E. EXIT.
011910 801-ESCRIBIR-UNA-FILA-DCREQ SECTION.
011920     MOVE SPACES TO WKS-LINEA-REPORTE.
011930     SET WKS-ENCONTRADO TO FALSE.
011940     SET WKS-IX-PROD TO 1.
011950     PERFORM 5011-BUSCAR-NOMBRE-PRODUCTO-T20
011960         UNTIL WKS-IX-PROD > WKS-CNT-PRODUCTOS
011970            OR WKS-SI-ENCONTRADO.
011980     MOVE WKS-T20-ID (WKS-IX-T20)          TO WKS-LD-ID.
011990     MOVE WKS-T20-CEDI-ID (WKS-IX-T20)     TO WKS-LD-CEDI-ID.
012000     MOVE WKS-T20-FECHA-HORA (WKS-IX-T20)  TO WKS-LD-FECHA-HORA.
012010     MOVE WKS-T20-CAJAS-SOL (WKS-IX-T20)   TO WKS-LD-CAJAS-SOL.
012020     MOVE WKS-T20-FECHA-VENCE (WKS-IX-T20) TO WKS-LD-FECHA-VENCE.
012030     MOVE WKS-T20-ESTADO (WKS-IX-T20)      TO WKS-LD-ESTADO.
012040     MOVE WKS-T20-MOTIVO (WKS-IX-T20)      TO WKS-LD-MOTIVO.
012050     IF NOT WKS-SI-ENCONTRADO
012060         MOVE SPACES TO WKS-LD-PRD-NOMBRE
012070     END-IF.
012080     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
012090 801-ESCRIBIR-UNA-FILA-DCREQ-E. EXIT.
012100 5011-BUSCAR-NOMBRE-PRODUCTO-T20 SECTION.
012110     IF WKS-PROD-ID (WKS-IX-PROD) = WKS-T20-PRD-ID (WKS-IX-T20)
012120         MOVE WKS-PROD-NOMBRE (WKS-IX-PROD) TO WKS-LD-PRD-NOMBRE
012130         SET WKS-ENCONTRADO TO TRUE
012140     ELSE
012150         SET WKS-IX-PROD UP BY 1
012160     END-IF.
012170 5011-BUSCAR-NOMBRE-PRODUCTO-T20-E. EXIT.
012180 *****************************************************************
012190  900-SECCION-5-SIMULADOR - SIMULADOR DE SOLICITUDES DE          *
012200                            PROMOCION (WHAT-IF) CONTRA           *
012210                            CAPACIDAD DE LINEA Y MATERIAL.       *
012220 *****************************************************************
012230 900-SECCION-5-SIMULADOR SECTION.
012240     MOVE SPACES TO WKS-LINEA-REPORTE.
012250     MOVE 'SECCION 5 - SIMULADOR DE SOLICITUDES DE PROMOCION'
012260         TO WKS-LTX-TEXTO.
012270     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
012280     MOVE SPACES TO REG-REPORTE.
012290     WRITE REG-REPORTE.
012300     PERFORM 905-LEER-PRIMER-SIMREQ.
012310     PERFORM 910-PROCESAR-UNA-SOLICITUD UNTIL WKS-EOF-SIMREQ.
012320 900-SECCION-5-SIMULADOR-E. EXIT.
012330 905-LEER-PRIMER-SIMREQ SECTION.
012340     READ F-SIMREQ
012350         AT END SET WKS-EOF-SIMREQ TO TRUE
012360     END-READ.
012370 905-LEER-PRIMER-SIMREQ-E. EXIT.
012380 910-PROCESAR-UNA-SOLICITUD SECTION.
012390     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS.
012400     MOVE ZERO  TO WKS-CNT-CAPACES.
012410     MOVE ZERO  TO WKS-CNT-FECHAS.
012420     MOVE 'N'   TO WKS-SIM-HAY-FALTANTE-MAT.
012430     MOVE 'N'   TO WKS-SIM-HAY-FALTANTE-CAP.
012440     MOVE ZERO  TO WKS-CNT-BOM-PRODUCTO.
012450     MOVE SIMQ-CAJAS-EXTRA TO WKS-SIM-CAJAS-RESTANTES.
012460     MOVE ZERO  TO WKS-SIM-CAJAS-ASIGNADAS.
012470     PERFORM 915-ESCRIBIR-ECO-SOLICITUD.
012480     PERFORM 920-BUSCAR-LINEAS-CAPACES.
012490     PERFORM 930-CONSTRUIR-VENTANA-FECHAS.
012500*    REGLA 1: SOLO EL CONJUNTO DE LINEAS CAPACES VACIO RECHAZA.    BPM1118
012510*    SIN FECHAS EN VENTANA PERO CON LINEAS CAPACES NO ES REGLA 1:  BPM1118
012520*    CAE AL MISMO CAMINO DE UNA ASIGNACION PARCIAL NORMAL (EL      BPM1118
012530*    LAZO DE FECHAS HACE CERO VUELTAS), PARA QUE CORRAN LA         BPM1118
012540*    REGLA 5 Y LA REGLA 4.                                        BPM1118
012550     IF WKS-CNT-CAPACES = ZERO
012560         SET WKS-SIM-FALTA-CAPACIDAD TO TRUE
012570         SET WKS-SIM-FALTA-MATERIAL TO TRUE
012580         PERFORM 918-ESCRIBIR-BLOQUEO-SIN-LINEA
012590     ELSE
012600         PERFORM 940-ASIGNAR-POR-FECHA
012610             VARYING WKS-IX-FEC FROM 1 BY 1
012620             UNTIL WKS-IX-FEC > WKS-CNT-FECHAS
012630                OR WKS-SIM-CAJAS-RESTANTES <= ZERO
012640         IF WKS-SIM-CAJAS-RESTANTES > ZERO
012650             SET WKS-SIM-FALTA-CAPACIDAD TO TRUE
012660             PERFORM 917-ESCRIBIR-BLOQUEO-CAPACIDAD
012670         END-IF
012680         PERFORM 960-VALIDAR-MATERIALES
012690     END-IF.
012700     PERFORM 970-CONSTRUIR-VEREDICTO.
012710     PERFORM 975-ESCRIBIR-FILA-SIMULADOR.
012720     PERFORM 905-LEER-PRIMER-SIMREQ.
012730 910-PROCESAR-UNA-SOLICITUD-E. EXIT.
012740 *****************************************************************
012750  915 - IMPRIME EL ECO DE LA SOLICITUD RECIBIDA, ANTES DE          *
012760        CALCULAR NADA, PARA QUE EL RENGLON DE PLAN Y LOS DE        *
012770        BLOQUEO QUEDEN REFERENCIADOS EN EL REPORTE.                *
012780 *****************************************************************
012790 915-ESCRIBIR-ECO-SOLICITUD SECTION.
012800     MOVE SPACES TO WKS-LINEA-REPORTE.
012810     MOVE 'SOLICITUD'  TO WKS-LS-ETIQUETA.
012820     MOVE SIMQ-PRD-ID       TO WKS-LS-PRD-ID.
012830     MOVE SIMQ-CAJAS-EXTRA  TO WKS-LS-CAJAS-EXTRA.
012840     MOVE SIMQ-FECHA-VENCE  TO WKS-LS-FECHA-VENCE.
012850     MOVE SPACES TO WKS-LS-VEREDICTO.
012860     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
012870 915-ESCRIBIR-ECO-SOLICITUD-E. EXIT.
012880 *****************************************************************
012890  920 - LOCALIZA, EN WKS-TAB-LINECAP, TODAS LAS LINEAS QUE       *
012900        PUEDEN FABRICAR EL PRODUCTO SOLICITADO. EL ORDEN DE      *
012910        LA LISTA RESULTANTE ES EL ORDEN DE ENTRADA DEL ARCHIVO   *
012920        DE CAPACIDAD.                                            *
012930 *****************************************************************
012940 920-BUSCAR-LINEAS-CAPACES SECTION.
012950     SET WKS-IX-LCAP TO 1.
012960     PERFORM 921-EVALUAR-UN-LINECAP
012970         VARYING WKS-IX-LCAP FROM 1 BY 1
012980         UNTIL WKS-IX-LCAP > WKS-CNT-LINECAP.
012990 920-BUSCAR-LINEAS-CAPACES-E. EXIT.
013000 921-EVALUAR-UN-LINECAP SECTION.
013010     IF WKS-LCAP-PRD-ID (WKS-IX-LCAP) = SIMQ-PRD-ID
013020         ADD 1 TO WKS-CNT-CAPACES
013030         SET WKS-IX-CAP TO WKS-CNT-CAPACES
013040         MOVE WKS-LCAP-LIN-ID (WKS-IX-LCAP) TO
013050             WKS-CAP-LIN-ID (WKS-IX-CAP)
013060     END-IF.
013070 921-EVALUAR-UN-LINECAP-E. EXIT.
013080 *****************************************************************
013090  917 - RENGLON DE BLOQUEO CUANDO, DESPUES DE RECORRER TODA LA     *
013100        VENTANA, QUEDA SALDO SIN PROGRAMAR (REGLA 5).              *
013110 *****************************************************************
013120 917-ESCRIBIR-BLOQUEO-CAPACIDAD SECTION.
013130     MOVE SPACES TO WKS-LINEA-REPORTE.
013140     MOVE 1 TO WKS-SIM-PUNTERO.
013150     STRING 'BLOQUEO CAPACIDAD: FALTAN ' WKS-SIM-CAJAS-RESTANTES
013160         ' CAJAS PARA CUMPLIR LA FECHA LIMITE ' SIMQ-FECHA-VENCE
013170         DELIMITED BY SIZE INTO WKS-LTX-TEXTO
013180         WITH POINTER WKS-SIM-PUNTERO.
013190     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
013200 917-ESCRIBIR-BLOQUEO-CAPACIDAD-E. EXIT.
013210 *****************************************************************
013220  918 - BLOQUEOS DE LA REGLA 1: NINGUNA LINEA CAPAZ DE FABRICAR    *
013230        EL PRODUCTO, O NINGUNA FECHA DE PROGRAMA DENTRO DE LA      *
013240        VENTANA. SE RECHAZA LA SOLICITUD DE INMEDIATO.             *
013250 *****************************************************************
013260 918-ESCRIBIR-BLOQUEO-SIN-LINEA SECTION.
013270     MOVE SPACES TO WKS-LINEA-REPORTE.
013280     MOVE 1 TO WKS-SIM-PUNTERO.
013290     STRING 'BLOQUEO CAPACIDAD: NINGUNA LINEA CAPAZ DE FABRICAR '
013300         'ESTE PRODUCTO DENTRO DE LA VENTANA.'
013310         DELIMITED BY SIZE INTO WKS-LTX-TEXTO
013320         WITH POINTER WKS-SIM-PUNTERO.
013330     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
013340     MOVE SPACES TO WKS-LINEA-REPORTE.
013350     MOVE 1 TO WKS-SIM-PUNTERO.
013360     STRING 'BLOQUEO MATERIAL: NINGUNA LINEA PUEDE FABRICAR '
013370         'ESTE PRODUCTO.'
013380         DELIMITED BY SIZE INTO WKS-LTX-TEXTO
013390         WITH POINTER WKS-SIM-PUNTERO.
013400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
013410 918-ESCRIBIR-BLOQUEO-SIN-LINEA-E. EXIT.
013420 *****************************************************************
013430 930-CONSTRUIR-VENTANA-FECHAS SECTION.
013440     MOVE ZERO TO WKS-J.
013450     SET WKS-IX-PRG TO 1.
013460     PERFORM 931-EVALUAR-UNA-FECHA
013470         VARYING WKS-IX-PRG FROM 1 BY 1
013480         UNTIL WKS-IX-PRG > WKS-CNT-PROGRAMA.
013490 930-CONSTRUIR-VENTANA-FECHAS-E. EXIT.
013500 931-EVALUAR-UNA-FECHA SECTION.
013510     IF WKS-PRG-FECHA (WKS-IX-PRG) <= SIMQ-FECHA-VENCE
013520        AND WKS-PRG-FECHA (WKS-IX-PRG) NOT = WKS-J
013530         ADD 1 TO WKS-CNT-FECHAS
013540         SET WKS-IX-FEC TO WKS-CNT-FECHAS
013550         MOVE WKS-PRG-FECHA (WKS-IX-PRG) TO
013560             WKS-FEC-VALOR (WKS-IX-FEC)
013570         MOVE WKS-PRG-FECHA (WKS-IX-PRG) TO WKS-J
013580     END-IF.
013590 931-EVALUAR-UNA-FECHA-E. EXIT.
013600 *****************************************************************
013610  940 - PARA CADA FECHA DE LA VENTANA, RECORRE LAS LINEAS        *
013620        CAPACES Y ASIGNA CAJAS FALTANTES CONTRA EL HUECO         *
013630        DISPONIBLE (CAPACIDAD MENOS LO YA PROGRAMADO EN ESA      *
013640        CELDA) MAS EL SALDO FLEXIBLE DE LA MISMA CELDA, SEGUN LA *
013650        REGLA DE LA CASA: LO FIRME NO SE DESPLAZA, LO FLEXIBLE   *
013660        SI PUEDE CEDER HUECO. EL CALCULO SIEMPRE PARTE DEL       *
013670        PROGRAMA ORIGINAL, NUNCA DE LO YA ASIGNADO EN ESTA       *
013680        SIMULACION. CADA ASIGNACION LOGRADA IMPRIME SU PROPIO    *
013690        RENGLON DE PLAN (REGLA 3).                                *
013700 *****************************************************************
013710 940-ASIGNAR-POR-FECHA SECTION.
013720     SET WKS-IX-CAP TO 1.
013730     PERFORM 950-ASIGNAR-POR-LINEA
013740         VARYING WKS-IX-CAP FROM 1 BY 1
013750         UNTIL WKS-IX-CAP > WKS-CNT-CAPACES
013760            OR WKS-SIM-CAJAS-RESTANTES <= ZERO.
013770 940-ASIGNAR-POR-FECHA-E. EXIT.
013780 950-ASIGNAR-POR-LINEA SECTION.
013790     MOVE ZERO TO WKS-SIM-CAJAS-PROGRAMADAS.
013800     MOVE ZERO TO WKS-SIM-CAJAS-FLEXIBLES.
013810     SET WKS-I TO 1.
013820     PERFORM 951-SUMAR-PROGRAMADO-CELDA
013830         UNTIL WKS-I > WKS-CNT-PROGRAMA.
013840     PERFORM 5030-BUSCAR-CAPACIDAD-LINEA.
013850     SUBTRACT WKS-SIM-CAJAS-PROGRAMADAS FROM
013860         WKS-RB-LIN-CAPACIDAD-DIA GIVING WKS-SIM-HUECO-FIRME.
013870     IF WKS-SIM-HUECO-FIRME < ZERO
013880         MOVE ZERO TO WKS-SIM-HUECO-FIRME
013890     END-IF.
013900     ADD WKS-SIM-HUECO-FIRME WKS-SIM-CAJAS-FLEXIBLES
013910         GIVING WKS-SIM-DISPONIBLE-CELDA.
013920     IF WKS-SIM-DISPONIBLE-CELDA > ZERO
013930         IF WKS-SIM-DISPONIBLE-CELDA > WKS-SIM-CAJAS-RESTANTES
013940             MOVE WKS-SIM-CAJAS-RESTANTES TO
013950                 WKS-SIM-ALLOCATE-NOW
013960         ELSE
013970             MOVE WKS-SIM-DISPONIBLE-CELDA TO
013980                 WKS-SIM-ALLOCATE-NOW
013990         END-IF
014000         IF WKS-SIM-HUECO-FIRME > WKS-SIM-ALLOCATE-NOW
014010             MOVE WKS-SIM-ALLOCATE-NOW TO WKS-SIM-USADO-HUECO
014020         ELSE
014030             MOVE WKS-SIM-HUECO-FIRME TO WKS-SIM-USADO-HUECO
014040         END-IF
014050         SUBTRACT WKS-SIM-HUECO-FIRME FROM WKS-SIM-ALLOCATE-NOW
014060             GIVING WKS-SIM-FLEX-DESPLAZADO
014070         IF WKS-SIM-FLEX-DESPLAZADO < ZERO
014080             MOVE ZERO TO WKS-SIM-FLEX-DESPLAZADO
014090         END-IF
014100         ADD WKS-SIM-ALLOCATE-NOW TO
014110             WKS-SIM-CAJAS-ASIGNADAS
014120         SUBTRACT WKS-SIM-ALLOCATE-NOW FROM
014130             WKS-SIM-CAJAS-RESTANTES
014140         PERFORM 952-ESCRIBIR-FILA-PLAN
014150     END-IF.
014160 950-ASIGNAR-POR-LINEA-E. EXIT.
014170 951-SUMAR-PROGRAMADO-CELDA SECTION.
014180     IF WKS-PRG-LIN-ID (WKS-I) = WKS-CAP-LIN-ID (WKS-IX-CAP)
014190        AND WKS-PRG-FECHA (WKS-I) = WKS-FEC-VALOR (WKS-IX-FEC)
014200         ADD WKS-PRG-CAJAS-PLAN (WKS-I) TO
014210             WKS-SIM-CAJAS-PROGRAMADAS
014220         IF WKS-PRG-FIRME (WKS-I) = 'N'
014230             ADD WKS-PRG-CAJAS-PLAN (WKS-I) TO
014240                 WKS-SIM-CAJAS-FLEXIBLES
014250         END-IF
014260     END-IF.
014270     ADD 1 TO WKS-I.
014280 951-SUMAR-PROGRAMADO-CELDA-E. EXIT.
014290 *****************************************************************
014300  952 - IMPRIME UN RENGLON DE PLAN POR CADA ASIGNACION LOGRADA    *
014310        EN 950 (LINEA, FECHA, CAJAS, HUECO USADO, FLEXIBLE        *
014320        DESPLAZADO).                                              *
014330 *****************************************************************
014340 952-ESCRIBIR-FILA-PLAN SECTION.
014350     MOVE SPACES TO WKS-LINEA-REPORTE.
014360     MOVE 'PLAN'                       TO WKS-SP-ETIQUETA.
014370     MOVE WKS-CAP-LIN-ID (WKS-IX-CAP)  TO WKS-SP-LIN-ID.
014380     MOVE WKS-FEC-VALOR (WKS-IX-FEC)   TO WKS-SP-FECHA.
014390     MOVE WKS-SIM-ALLOCATE-NOW         TO WKS-SP-CAJAS-ASIG.
014400     MOVE WKS-SIM-USADO-HUECO          TO WKS-SP-HUECO-USADO.
014410     MOVE WKS-SIM-FLEX-DESPLAZADO      TO WKS-SP-FLEX-DESPL.
014420     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
014430 952-ESCRIBIR-FILA-PLAN-E. EXIT.
014440 *****************************************************************
014450  960 - VERIFICA SI HAY MATERIAL SUFICIENTE PARA CUBRIR LAS      *
014460        CAJAS QUE SE LOGRARON ASIGNAR, CONFORME A LA FORMULA     *
014470        (BOM) DEL PRODUCTO. UN MATERIAL SIN REGISTRO DE          *
014480        EXISTENCIA SE TRATA COMO EXISTENCIA CERO. SI EL          *
014490        PRODUCTO NO TIENE NINGUN RENGLON DE FORMULA SE EMITE UN  *
014500        UNICO BLOQUEO GENERICO (REGLA 4).                        *
014510 *****************************************************************
014520 960-VALIDAR-MATERIALES SECTION.
014530     SET WKS-IX-BOM TO 1.
014540     PERFORM 961-VALIDAR-UN-MATERIAL
014550         VARYING WKS-IX-BOM FROM 1 BY 1
014560         UNTIL WKS-IX-BOM > WKS-CNT-BOM.
014570     IF WKS-CNT-BOM-PRODUCTO = ZERO
014580         SET WKS-SIM-FALTA-MATERIAL TO TRUE
014590         MOVE SPACES TO WKS-LINEA-REPORTE
014600         MOVE 1 TO WKS-SIM-PUNTERO
014610         STRING 'BLOQUEO MATERIAL: SIN FORMULA (BOM) PARA ESTE '
014620             'PRODUCTO.'
014630             DELIMITED BY SIZE INTO WKS-LTX-TEXTO
014640             WITH POINTER WKS-SIM-PUNTERO
014650         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
014660     END-IF.
014670 960-VALIDAR-MATERIALES-E. EXIT.
014680 961-VALIDAR-UN-MATERIAL SECTION.
014690     IF WKS-BOM-PRD-ID (WKS-IX-BOM) = SIMQ-PRD-ID                 BPM0602
014700         ADD 1 TO WKS-CNT-BOM-PRODUCTO
014710         COMPUTE WKS-SIM-REQ-MATERIAL =
014720             WKS-BOM-QTY-CAJA (WKS-IX-BOM) *
014730             WKS-SIM-CAJAS-ASIGNADAS
014740         MOVE ZERO TO WKS-SIM-DISP-MATERIAL
014750         SET WKS-ENCONTRADO TO FALSE
014760         SET WKS-I TO 1
014770         PERFORM 962-BUSCAR-EXISTENCIA-MATERIAL
014780             UNTIL WKS-I > WKS-CNT-INVENTARIO
014790                OR WKS-SI-ENCONTRADO
014800         IF WKS-SIM-REQ-MATERIAL > WKS-SIM-DISP-MATERIAL
014810             SET WKS-SIM-FALTA-MATERIAL TO TRUE
014820             SUBTRACT WKS-SIM-DISP-MATERIAL FROM
014830                 WKS-SIM-REQ-MATERIAL GIVING
014840                 WKS-SIM-FALTANTE-MATERIAL
014850             COMPUTE WKS-SIM-FALTANTE-ENTERO ROUNDED =
014860                 WKS-SIM-FALTANTE-MATERIAL
014870             PERFORM 963-BUSCAR-NOMBRE-MATERIAL
014880             PERFORM 964-ESCRIBIR-BLOQUEO-MATERIAL
014890         END-IF
014900     END-IF.
014910 961-VALIDAR-UN-MATERIAL-E. EXIT.
014920 962-BUSCAR-EXISTENCIA-MATERIAL SECTION.
014930     IF WKS-INV-MAT-ID (WKS-I) = WKS-BOM-MAT-ID (WKS-IX-BOM)
014940         MOVE WKS-INV-EXISTENCIA (WKS-I) TO
014950             WKS-SIM-DISP-MATERIAL
014960         SET WKS-SI-ENCONTRADO TO TRUE
014970     ELSE
014980         ADD 1 TO WKS-I
014990     END-IF.
015000 962-BUSCAR-EXISTENCIA-MATERIAL-E. EXIT.
015010 *****************************************************************
015020  963 - LOCALIZA EL NOMBRE Y PLAZO DE ENTREGA DEL MATERIAL PARA   *
015030        EL RENGLON DE BLOQUEO IMPRESO POR 964.                    *
015040 *****************************************************************
015050 963-BUSCAR-NOMBRE-MATERIAL SECTION.
015060     MOVE SPACES TO WKS-RB-MAT-NOMBRE.
015070     MOVE ZERO   TO WKS-RB-MAT-PLAZO-DIAS.
015080     SET WKS-IX-MAT TO 1.
015090     SEARCH WKS-MAT-ENTRADA
015100         AT END MOVE SPACES TO WKS-RB-MAT-NOMBRE
015110         WHEN WKS-MAT-ID (WKS-IX-MAT) = WKS-BOM-MAT-ID (WKS-IX-BOM)
015120             MOVE WKS-MAT-NOMBRE (WKS-IX-MAT) TO WKS-RB-MAT-NOMBRE
015130             MOVE WKS-MAT-PLAZO-DIAS (WKS-IX-MAT) TO
015140                 WKS-RB-MAT-PLAZO-DIAS
015150     END-SEARCH.
015160 963-BUSCAR-NOMBRE-MATERIAL-E. EXIT.
015170 964-ESCRIBIR-BLOQUEO-MATERIAL SECTION.
015180     MOVE SPACES TO WKS-LINEA-REPORTE.
015190     MOVE 1 TO WKS-SIM-PUNTERO.
015200     STRING 'BLOQUEO MATERIAL: ' WKS-RB-MAT-NOMBRE
015210         ' FALTANTE ' WKS-SIM-FALTANTE-ENTERO ' UNIDADES, PLAZO '
015220         WKS-RB-MAT-PLAZO-DIAS ' DIAS.'
015230         DELIMITED BY SIZE INTO WKS-LTX-TEXTO
015240         WITH POINTER WKS-SIM-PUNTERO.
015250     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
015260 964-ESCRIBIR-BLOQUEO-MATERIAL-E. EXIT.
015270 *****************************************************************
015280 970-CONSTRUIR-VEREDICTO SECTION.
015290     MENSAJE CORTO A PROPOSITO: EL RENGLON DE VEREDICTO SOLO      BPM1108
015300     TIENE 90 POSICIONES DISPONIBLES (WKS-LINEA-SIMULADOR).       BPM1108
015310     MOVE SPACES TO WKS-SIM-MSG-VEREDICTO.
015320     MOVE 1 TO WKS-SIM-PUNTERO.
015330     IF WKS-SIM-FALTA-CAPACIDAD AND WKS-CNT-CAPACES = ZERO         BPM1112
015340         STRING 'PARTIAL-REJECTED: NO LINE CAN PRODUCE THIS SKU.'  BPM1112
015350             DELIMITED BY SIZE                                    BPM1112
015360             INTO WKS-SIM-MSG-VEREDICTO                           BPM1112
015370             WITH POINTER WKS-SIM-PUNTERO                         BPM1112
015380     ELSE
015390     IF WKS-SIM-CAJAS-RESTANTES <= ZERO
015400        AND NOT WKS-SIM-FALTA-MATERIAL
015410         STRING 'APROBADA: CUMPLE LA FECHA LIMITE SIN AFECTAR '
015420             'PROGRAMA FIRME.'
015430             DELIMITED BY SIZE
015440             INTO WKS-SIM-MSG-VEREDICTO
015450             WITH POINTER WKS-SIM-PUNTERO
015460     ELSE
015470         IF WKS-SIM-CAJAS-ASIGNADAS > ZERO
015480             STRING 'PARTIAL-REJECTED: ASIGNADAS '
015490                 WKS-SIM-CAJAS-ASIGNADAS ' DE ' SIMQ-CAJAS-EXTRA
015500                 '. '
015510                 DELIMITED BY SIZE
015520                 INTO WKS-SIM-MSG-VEREDICTO
015530                 WITH POINTER WKS-SIM-PUNTERO
015540         ELSE
015550             STRING 'PARTIAL-REJECTED. '
015560                 DELIMITED BY SIZE
015570                 INTO WKS-SIM-MSG-VEREDICTO
015580                 WITH POINTER WKS-SIM-PUNTERO
015590         END-IF
015600         IF WKS-SIM-CAJAS-RESTANTES > ZERO
015610             STRING 'FALTAN ' WKS-SIM-CAJAS-RESTANTES '. '
015620                 DELIMITED BY SIZE
015630                 INTO WKS-SIM-MSG-VEREDICTO
015640                 WITH POINTER WKS-SIM-PUNTERO
015650         END-IF
015660         IF WKS-SIM-FALTA-MATERIAL
015670             STRING 'VER BLOQUEOS DE MATERIAL.'
015680                 DELIMITED BY SIZE
015690                 INTO WKS-SIM-MSG-VEREDICTO
015700                 WITH POINTER WKS-SIM-PUNTERO
015710         END-IF
015720     END-IF                                                       BPM1112
015730     END-IF.
015740 970-CONSTRUIR-VEREDICTO-E. EXIT.
015750 975-ESCRIBIR-FILA-SIMULADOR SECTION.
015760     MOVE SPACES TO WKS-LINEA-REPORTE.
015770     MOVE 'VEREDICTO'        TO WKS-LS-ETIQUETA.
015780     MOVE SIMQ-PRD-ID       TO WKS-LS-PRD-ID.
015790     MOVE SIMQ-CAJAS-EXTRA  TO WKS-LS-CAJAS-EXTRA.
015800     MOVE SIMQ-FECHA-VENCE  TO WKS-LS-FECHA-VENCE.
015810     MOVE WKS-SIM-MSG-VEREDICTO TO WKS-LS-VEREDICTO.
015820     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
015830 975-ESCRIBIR-FILA-SIMULADOR-E. EXIT.
015840 *****************************************************************
015850  PARRAFOS AUXILIARES DE BUSQUEDA EN MAESTROS (REUTILIZABLES)    *
015860 *****************************************************************
015870 5000-BUSCAR-LINEA SECTION.
015880     SET WKS-IX-LIN TO 1.
015890     SET WKS-ENCONTRADO TO FALSE.
015900     SEARCH WKS-LIN-ENTRADA
015910         AT END SET WKS-ENCONTRADO TO FALSE
015920         WHEN WKS-LIN-ID (WKS-IX-LIN) = WKS-PRG-LIN-ID
015930             (WKS-IX-PRG)
015940             SET WKS-ENCONTRADO TO TRUE
015950     END-SEARCH.
015960 5000-BUSCAR-LINEA-E. EXIT.
015970 5010-BUSCAR-PRODUCTO SECTION.
015980     MOVE SPACES TO WKS-RB-PROD-NOMBRE.
015990     SET WKS-IX-PROD TO 1.
016000     SEARCH WKS-PROD-ENTRADA
016010         AT END MOVE SPACES TO WKS-RB-PROD-NOMBRE
016020         WHEN WKS-PROD-ID (WKS-IX-PROD) = WKS-PRG-PRD-ID
016030             (WKS-IX-PRG)
016040             MOVE WKS-PROD-NOMBRE (WKS-IX-PROD) TO
016050                 WKS-RB-PROD-NOMBRE
016060     END-SEARCH.
016070 5010-BUSCAR-PRODUCTO-E. EXIT.
016080 5012-BUSCAR-TASA-LINEA-PRODUCTO SECTION.
016090     MOVE ZERO TO WKS-RB-TASA-HORA.
016100     MOVE ZERO TO WKS-RB-HORAS-NECESARIAS.
016110     SET WKS-IX-LCAP TO 1.
016120     SET WKS-ENCONTRADO TO FALSE.
016130     PERFORM 5013-EVALUAR-LINECAP-GANTT
016140         UNTIL WKS-IX-LCAP > WKS-CNT-LINECAP
016150            OR WKS-SI-ENCONTRADO.
016160     IF WKS-SI-ENCONTRADO AND WKS-RB-TASA-HORA > ZERO
016170         COMPUTE WKS-RB-HORAS-NECESARIAS ROUNDED =
016180             WKS-PRG-CAJAS-PLAN (WKS-IX-PRG) / WKS-RB-TASA-HORA
016190     END-IF.
016200 5012-BUSCAR-TASA-LINEA-PRODUCTO-E. EXIT.
016210 5013-EVALUAR-LINECAP-GANTT SECTION.
016220     IF WKS-LCAP-LIN-ID (WKS-IX-LCAP) = WKS-PRG-LIN-ID
016230         (WKS-IX-PRG)
016240        AND WKS-LCAP-PRD-ID (WKS-IX-LCAP) = WKS-PRG-PRD-ID
016250         (WKS-IX-PRG)
016260         MOVE WKS-LCAP-TASA-HORA (WKS-IX-LCAP) TO
016270             WKS-RB-TASA-HORA
016280         SET WKS-ENCONTRADO TO TRUE
016290     ELSE
016300         SET WKS-IX-LCAP UP BY 1
016310     END-IF.
016320 5013-EVALUAR-LINECAP-GANTT-E. EXIT.
016330 5020-BUSCAR-LINEA-POR-ID SECTION.
016340     MOVE ZERO TO WKS-RB-LIN-CAPACIDAD-DIA.
016350     SET WKS-IX-LIN TO 1.
016360     SEARCH WKS-LIN-ENTRADA
016370         AT END MOVE ZERO TO WKS-RB-LIN-CAPACIDAD-DIA
016380         WHEN WKS-LIN-ID (WKS-IX-LIN) = WKS-PRG-LIN-ID
016390             (WKS-IX-PRG)
016400             MOVE WKS-LIN-CAPACIDAD-DIA (WKS-IX-LIN) TO
016410                 WKS-RB-LIN-CAPACIDAD-DIA
016420     END-SEARCH.
016430 5020-BUSCAR-LINEA-POR-ID-E. EXIT.
016440 5030-BUSCAR-CAPACIDAD-LINEA SECTION.
016450     MOVE ZERO TO WKS-RB-LIN-CAPACIDAD-DIA.
016460     SET WKS-IX-LIN TO 1.
016470     SEARCH WKS-LIN-ENTRADA
016480         AT END MOVE ZERO TO WKS-RB-LIN-CAPACIDAD-DIA
016490         WHEN WKS-LIN-ID (WKS-IX-LIN) = WKS-CAP-LIN-ID
016500             (WKS-IX-CAP)
016510             MOVE WKS-LIN-CAPACIDAD-DIA (WKS-IX-LIN) TO
016520                 WKS-RB-LIN-CAPACIDAD-DIA
016530     END-SEARCH.
016540 5030-BUSCAR-CAPACIDAD-LINEA-E. EXIT.
016550 *****************************************************************
016560  980-CERRAR-ARCHIVOS - CIERRE ORDENADO DE TODOS LOS ARCHIVOS    *
016570 *****************************************************************
016580 980-CERRAR-ARCHIVOS SECTION.
016590     CLOSE F-PRODUCTS
016600           F-LINES
016610           F-LINECAP
016620           F-MATERIALS
016630           F-BOM
016640           F-INVENTORY
016650           F-SCHEDULE
016660           F-DCREQ
016670           F-SIMREQ
016680           F-REPORTE.
016690 980-CERRAR-ARCHIVOS-E. EXIT.
016700 *****************************************************************
016710  990-TERMINAR - CIERRE DE LA CORRIDA                            *
016720 *****************************************************************
016730 990-TERMINAR SECTION.
016740     DISPLAY 'FCTB0100 - CIFRA DE CONTROL, TOTAL REGISTROS LEIDOS: '
016750         WKS-TOT-REGISTROS-LEIDOS UPON CONSOLE.
016760     IF WKS-VERBOSE-ACTIVO
016770         DISPLAY 'FCTB0100 - CORRIDA TERMINADA NORMALMENTE'
016780             UPON CONSOLE
016790     END-IF.
016800     MOVE ZERO TO RETURN-CODE.
016810     STOP RUN.
016820 990-TERMINAR-E. EXIT.
