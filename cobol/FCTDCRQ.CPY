000100******************************************************************
000200* COPY BOOK    : FCTDCRQ                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT DE SOLICITUDES DE CENTRO DE DISTRIBUCION  *
000500* ARCHIVO      : DCREQ  (PS ENTRADA, LINEA SECUENCIAL)            *
000600*             : ORDENADO PREVIAMENTE POR DCR-FECHA-HORA           *
000700*             : DESCENDENTE (LA MAS RECIENTE PRIMERO).            *
000800******************************************************************
000900* FECHA       : 03/06/2024                                       *
001000* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
001100* DESCRIPCION : ALTA DEL COPY. LLAVE = DCR-ID. SE AGREGA          *
001200*             : REDEFINES DE FECHA-HORA PARA SEPARAR LA FECHA     *
001300*             : DE LA HORA AL MOMENTO DE IMPRIMIR EL REPORTE.     *
001400******************************************************************
001410* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL RENGLON CON EL       *
001420*                                USUARIO Y FECHA DE LA ULTIMA      *
001430*                                ACTUALIZACION DE ESTADO           *
001440*                                (PENDING/APPROVED/REJECTED),      *
001450*                                REQUERIDO POR AUDITORIA DE        *
001460*                                SERVICIO A CLIENTE. FILLER PARA   *
001470*                                CRECIMIENTO FUTURO.               *
001480******************************************************************
001500 01  REG-DCREQ.
001600     02  DCR-ID                    PIC X(08).
001700     02  DCR-CEDI-ID               PIC X(08).
001800     02  DCR-FECHA-HORA            PIC 9(14).
001900     02  DCR-FECHA-HORA-R REDEFINES DCR-FECHA-HORA.
002000         03  DCR-FH-FECHA          PIC 9(08).
002100         03  DCR-FH-HORA           PIC 9(06).
002200     02  DCR-PRD-ID                PIC X(08).
002300     02  DCR-CAJAS-SOLICITADAS     PIC 9(07).
002400     02  DCR-FECHA-VENCE           PIC 9(08).
002500     02  DCR-MOTIVO-PROMO          PIC X(30).
002600     02  DCR-ESTADO                PIC X(10).
002700         88  DCR-PENDIENTE                   VALUE 'PENDING'.
002800         88  DCR-APROBADA                    VALUE 'APPROVED'.
002900         88  DCR-RECHAZADA                   VALUE 'REJECTED'.
002910     02  DCR-USR-ULT-MOD           PIC X(08).
002920     02  DCR-FEC-ULT-MOD           PIC 9(08).
003000     02  FILLER                    PIC X(23).
