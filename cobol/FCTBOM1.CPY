000100******************************************************************
000200* COPY BOOK    : FCTBOM1                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT MAESTRO DE FORMULA (BOM) POR PRODUCTO     *
000500* ARCHIVO      : BOM  (PS ENTRADA, LINEA SECUENCIAL)              *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. LLAVE = BOM-PRD-ID + BOM-MAT-ID.   *
001000*             : CANTIDAD DE MATERIAL CONSUMIDA POR CADA CAJA      *
001100*             : PRODUCIDA DEL PRODUCTO TERMINADO.                 *
001200******************************************************************
001210* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL MAESTRO CON LOS      *
001220*                                CAMPOS DE AUDITORIA DE            *
001230*                                INGENIERIA (FECHA/USUARIO DE LA   *
001240*                                ULTIMA REVISION DE FORMULA) Y UN  *
001250*                                INDICADOR DE FORMULA VIGENTE.     *
001260*                                FILLER PARA CRECIMIENTO FUTURO.   *
001270******************************************************************
001300 01  REG-BOM.
001400     02  BOM-PRD-ID                PIC X(08).
001500     02  BOM-MAT-ID                PIC X(08).
001600     02  BOM-QTY-CAJA              PIC 9(05)V9(03).
001610     02  BOM-FEC-ULT-MOD           PIC 9(08).
001620     02  BOM-USR-ULT-MOD           PIC X(08).
001630     02  BOM-STATUS                PIC X(01).
001640         88  BOM-VIGENTE                     VALUE 'A'.
001650         88  BOM-OBSOLETA                    VALUE 'I'.
001700     02  FILLER                    PIC X(39).
