000100******************************************************************
000200* COPY BOOK    : FCTLCAP                                         *
000300* APLICACION   : TORRE DE CONTROL DE PLANTA (FCT)                *
000400* CONTENIDO    : LAYOUT MAESTRO CAPACIDAD LINEA-PRODUCTO          *
000500* ARCHIVO      : LINECAP  (PS ENTRADA, LINEA SECUENCIAL)          *
000600******************************************************************
000700* FECHA       : 03/06/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* DESCRIPCION : ALTA DEL COPY. LLAVE = LCAP-LIN-ID + LCAP-PRD-ID. *
001000*             : SI EL PAR (LINEA,PRODUCTO) NO APARECE EN ESTE     *
001100*             : ARCHIVO, LA LINEA NO PUEDE CORRER ESE PRODUCTO.   *
001200******************************************************************
001210* 21/07/2024  EEDR   BPM-1120    SE AMPLIA EL MAESTRO CON LOS      *
001220*                                CAMPOS DE AUDITORIA DE            *
001230*                                INGENIERIA INDUSTRIAL (FECHA Y    *
001240*                                USUARIO QUE VALIDO LA TASA) Y     *
001250*                                UN INDICADOR DE PAR VIGENTE.      *
001260*                                FILLER PARA CRECIMIENTO FUTURO.   *
001270******************************************************************
001300 01  REG-LINECAP.
001400     02  LCAP-LIN-ID               PIC X(08).
001500     02  LCAP-PRD-ID               PIC X(08).
001600     02  LCAP-TASA-HORA            PIC 9(05).
001610     02  LCAP-FEC-ULT-MOD          PIC 9(08).
001620     02  LCAP-USR-ULT-MOD          PIC X(08).
001630     02  LCAP-STATUS               PIC X(01).
001640         88  LCAP-VIGENTE                    VALUE 'A'.
001650         88  LCAP-SUSPENDIDO                 VALUE 'I'.
001700     02  FILLER                    PIC X(42).
